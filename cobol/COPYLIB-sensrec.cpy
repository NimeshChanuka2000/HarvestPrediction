000100*   COPYLIB  SENSREC                                                      
000200*   RAW SENSOR FEED RECORD - ONE READING PER MQTT MESSAGE AS              
000300*   HANDED OFF BY THE GREENHOUSE CONTROLLER.  RECORD IS 38                
000400*   BYTES, LINE SEQUENTIAL, CHRONOLOGICAL BY SR-READING-TIME.             
000500*   06/30/98 R.MELENDEZ  ORIGINAL LAYOUT - SENSOR AGGREGATOR              
000600*                        REWRITE (TICKET GH-114).                         
000700 01  SENSOR-READING.                                                      
000800     05  SR-SENSOR-TYPE          PIC X(04).                               
000900         88  SR-IS-TEMP                   VALUE 'TEMP'.                   
001000         88  SR-IS-HUMIDITY               VALUE 'HUMI'.                   
001100         88  SR-IS-SOIL                   VALUE 'SOIL'.                   
001200     05  SR-READING-PAYLOAD      PIC X(20).                               
001300     05  SR-READING-TIME         PIC 9(14).                               
001400     05  SR-READING-TIME-PARTS REDEFINES SR-READING-TIME.                 
001500         10  SR-RT-YEAR          PIC 9(04).                               
001600         10  SR-RT-MONTH         PIC 9(02).                               
001700         10  SR-RT-DAY           PIC 9(02).                               
001800         10  SR-RT-HOUR          PIC 9(02).                               
001900         10  SR-RT-MINUTE        PIC 9(02).                               
002000         10  SR-RT-SECOND        PIC 9(02).                               
