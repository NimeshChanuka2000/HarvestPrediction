000100*   COPYLIB  HARVLINK                                                     
000200*   LINKAGE AREA SHARED BY HARVMAIN AND THE HARVCALC PREDICTION           
000300*   ENGINE.  HARVMAIN LOADS THE CURRENT-READING AND TREND GROUPS          
000400*   ONCE FROM THE ENVIRONMENT HISTORY, THEN CALLS HARVCALC ONCE           
000500*   PER PLANT WITH THE PLANT GROUP FILLED IN.  HARVCALC FILLS IN          
000600*   THE RESULT GROUP AND RETURNS.                                         
000700*   07/11/98 R.MELENDEZ  ORIGINAL - REPLACES THE OLD INLINE COPY          
000800*                        OF THE PREDICTION MATH THAT USED TO LIVE         
000900*                        IN HARVMAIN ITSELF (TICKET GH-108).              
001000*   03/30/99 R.MELENDEZ  Y2K - HL-RUN-DATE AND HL-PLANTING-DATE           
001100*                        WERE 3-DIGIT-YEAR JULIAN FIELDS, WIDENED         
001200*                        TO 4-DIGIT-YEAR YYYYMMDD.                        
001300 01  HL-CONTROL-FIELDS.                                                   
001400     05  HL-CALC-STATUS          PIC X(01).                               
001500         88  HL-CALC-OK                   VALUE 'Y'.                      
001600         88  HL-CALC-FALLBACK             VALUE 'N'.                      
001700     05  HL-ENV-READABLE-SW      PIC X(01).                               
001800         88  HL-ENV-READABLE              VALUE 'Y'.                      
001900         88  HL-ENV-NOT-READABLE          VALUE 'N'.                      
002000     05  FILLER                  PIC X(08).                               
002100*                                                                         
002200 01  HL-CURRENT-READING.                                                  
002300     05  HL-CUR-EXISTS-SW        PIC X(01).                               
002400         88  HL-CUR-EXISTS                VALUE 'Y'.                      
002500     05  HL-CUR-TEMP             PIC S9(3)V99.                            
002600     05  HL-CUR-HUMIDITY         PIC 9(3)V99.                             
002700     05  HL-CUR-SOIL             PIC 9(3)V99.                             
002800     05  FILLER                  PIC X(05).                               
002900*                                                                         
003000*   TREND GROUP HOLDS THE AVERAGE OF UP TO THE 168 MOST RECENT            
003100*   VALID ENVIRONMENT RECORDS (SEE 2000-ACCUMULATE-TREND IN               
003200*   HARVMAIN); HL-TREND-COUNT-R REDEFINES THE COUNT SO THE ENGINE         
003300*   CAN TEST IT AS A SIGNED COMP FIELD WITHOUT A SEPARATE MOVE.           
003400 01  HL-TREND-READING.                                                    
003500     05  HL-TREND-COUNT          PIC 9(05).                               
003600     05  HL-TREND-COUNT-R REDEFINES HL-TREND-COUNT                        
003700                             PIC 9(05) USAGE IS COMP.                     
003800     05  HL-TREND-TEMP-AVG       PIC S9(3)V99.                            
003900     05  HL-TREND-HUMIDITY-AVG   PIC 9(3)V99.                             
004000     05  HL-TREND-SOIL-AVG       PIC 9(3)V99.                             
004100     05  FILLER                  PIC X(05).                               
004200*                                                                         
004300 01  HL-PLANT-FIELDS.                                                     
004400     05  HL-VARIETY              PIC X(20).                               
004500     05  HL-PLANTING-DATE        PIC 9(08).                               
004600     05  HL-RUN-DATE             PIC 9(08).                               
004700     05  FILLER                  PIC X(04).                               
004800*                                                                         
004900 01  HL-RESULT-FIELDS.                                                    
005000     05  HL-BASE-DAYS            PIC 9(03).                               
005100     05  HL-ENV-MULT             PIC 9V9999.                              
005200     05  HL-TREND-MULT           PIC 9V9999.                              
005300     05  HL-FINAL-MULT           PIC 9V9999.                              
005400     05  HL-ADJUSTED-DAYS        PIC 9(03).                               
005500     05  HL-PRED-HARVEST-DATE    PIC 9(08).                               
005600     05  HL-PRED-HARVEST-PARTS REDEFINES HL-PRED-HARVEST-DATE.            
005700         10  HL-PH-YEAR          PIC 9(04).                               
005800         10  HL-PH-MONTH         PIC 9(02).                               
005900         10  HL-PH-DAY           PIC 9(02).                               
006000     05  HL-DAYS-TO-HARVEST      PIC S9(05).                              
006100     05  FILLER                  PIC X(06).                               
