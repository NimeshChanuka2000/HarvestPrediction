000100*   COPYLIB  ENVREC                                                       
000200*   ENVIRONMENT HISTORY RECORD - ONE SENSOR SNAPSHOT PER ENTRY.           
000300*   FILE IS KEPT NEWEST-FIRST BY ER-ENV-TIMESTAMP.  RECORD IS             
000400*   36 BYTES, LINE SEQUENTIAL.                                            
000500*   04/18/94 E.ACKERMAN  ORIGINAL LAYOUT.                                 
000600*   02/06/98 R.MELENDEZ  ADD ER-TIMESTAMP-PARTS REDEFINES FOR THE         
000700*                        FRESHNESS AND SAVE-INTERVAL GATING IN            
000800*                        SENSAGG.                                         
000900 01  ENV-RECORD.                                                          
001000     05  ER-ENV-TIMESTAMP        PIC 9(14).                               
001100     05  ER-TIMESTAMP-PARTS REDEFINES ER-ENV-TIMESTAMP.                   
001200         10  ER-TS-YEAR          PIC 9(04).                               
001300         10  ER-TS-MONTH         PIC 9(02).                               
001400         10  ER-TS-DAY           PIC 9(02).                               
001500         10  ER-TS-HOUR          PIC 9(02).                               
001600         10  ER-TS-MINUTE        PIC 9(02).                               
001700         10  ER-TS-SECOND        PIC 9(02).                               
001800     05  ER-TEMPERATURE          PIC S9(3)V99.                            
001900     05  ER-HUMIDITY             PIC 9(3)V99.                             
002000     05  ER-SOIL-MOISTURE        PIC 9(3)V99.                             
002100     05  ER-VALID-FLAG           PIC X(01).                               
002200         88  ER-VALID                     VALUE 'Y'.                      
002300         88  ER-NOT-VALID                 VALUE 'N'.                      
002400     05  FILLER                  PIC X(06).                               
