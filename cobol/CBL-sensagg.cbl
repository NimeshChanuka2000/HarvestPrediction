000100*=================================================================        
000200*   SENSAGG                                                               
000300*   SENSOR READING AGGREGATOR - ROLLS THE RAW MQTT SENSOR FEED            
000400*   (ONE READING PER MESSAGE, TEMP/HUMIDITY/SOIL MIXED TOGETHER           
000500*   IN ARRIVAL ORDER) UP INTO ENV-HISTORY SNAPSHOTS THAT HARVMAIN         
000600*   AND ENVSTAT CAN READ.  A SNAPSHOT HOLDS THE LATEST VALUE SEEN         
000700*   FOR EACH MEASURE AT THE TIME IT WAS SAVED; IT IS ONLY SAVED           
000800*   WHEN THE READING BEHIND IT IS STILL FRESH AND THE LAST                
000900*   SNAPSHOT WASN'T JUST TAKEN.                                           
001000*=================================================================        
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.    SENSAGG.                                                  
001300 AUTHOR.        R. MELENDEZ.                                              
001400 INSTALLATION.  MORONS, LOSERS AND BIMBOES.                               
001500 DATE-WRITTEN.  06/30/98.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      NON-CONFIDENTIAL.                                         
001800*=================================================================        
001900*   MAINTENENCE LOG                                                       
002000*-----------------------------------------------------------------        
002100*   06/30/98  R.MELENDEZ  ORIGINAL - NIGHTLY SENSOR AGGREGATOR            
002200*                         PULLS THE CONTROLLER FEED INTO ENV-             
002300*                         HISTORY SO HARVMAIN QUITS READING RAW           
002400*                         MQTT DROPS DIRECTLY (TICKET GH-114).            
002500*   09/14/98  R.MELENDEZ  PAYLOAD SOMETIMES ARRIVES WITH UNITS            
002600*                         STUCK TO IT ('25.5 C', '60%') - ADDED           
002700*                         THE NUMERIC TOKEN SCAN INSTEAD OF A             
002800*                         STRAIGHT MOVE.                                  
002900*   03/30/99  R.MELENDEZ  Y2K - READING-TIME AND ENV-TIMESTAMP            
003000*                         WIDENED TO 4-DIGIT YEAR, CENTURY                
003100*                         WINDOW LOGIC IN THE OLD PARSER RETIRED.         
003200*   01/14/02  J.OKONKWO   SAVE-INTERVAL GATE WAS COMPARING                
003300*                         AGAINST THE WALL-CLOCK RUN TIME INSTEAD         
003400*                         OF THE READING TIME ON THE RECORD -             
003500*                         REWORKED TO USE THE RECORD'S OWN                
003600*                         TIMESTAMP THROUGHOUT (GH-141).                  
003700*=================================================================        
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-3096.                                               
004200 OBJECT-COMPUTER. IBM-3096.                                               
004300*-----------------------------------------------------------------        
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT SENSOR-FEED      ASSIGN TO SENSFEED                           
004700         FILE STATUS IS SF-STATUS.                                        
004800     SELECT ENV-HISTORY-OUT  ASSIGN TO ENVOUT                             
004900         FILE STATUS IS EHO-STATUS.                                       
005000*=================================================================        
005100 DATA DIVISION.                                                           
005200*-----------------------------------------------------------------        
005300 FILE SECTION.                                                            
005400*-----------------------------------------------------------------        
005500 FD  SENSOR-FEED                                                          
005600         LABEL RECORDS ARE STANDARD                                       
005700         RECORDING MODE IS F.                                             
005800 COPY SENSREC.                                                            
005900*-----------------------------------------------------------------        
006000 FD  ENV-HISTORY-OUT                                                      
006100         LABEL RECORDS ARE STANDARD                                       
006200         RECORDING MODE IS F.                                             
006300 COPY ENVREC.                                                             
006400*-----------------------------------------------------------------        
006500 WORKING-STORAGE SECTION.                                                 
006600*-----------------------------------------------------------------        
006700 01  WS-FILE-STATUS-FIELDS.                                               
006800     05  SF-STATUS               PIC X(02).                               
006900         88  SF-OK                        VALUE '00'.                     
007000     05  EHO-STATUS              PIC X(02).                               
007100         88  EHO-OK                       VALUE '00'.                     
007200     05  FILLER                  PIC X(04).                               
007300*                                                                         
007400 01  WS-SWITCHES.                                                         
007500     05  SENSOR-EOF-SW           PIC X(01) VALUE 'N'.                     
007600         88  SENSOR-EOF                   VALUE 'Y'.                      
007700     05  FILLER                  PIC X(03).                               
007800*                                                                         
007900*      RUNNING TOTALS FOR THE END-OF-JOB DISPLAY.                         
008000 01  WS-JOB-TOTALS.                                                       
008100     05  WS-READINGS-READ        PIC S9(07) USAGE IS COMP                 
008200                                             VALUE ZERO.                  
008300     05  WS-READINGS-ACCEPTED    PIC S9(07) USAGE IS COMP                 
008400                                             VALUE ZERO.                  
008500     05  WS-READINGS-REJECTED    PIC S9(07) USAGE IS COMP                 
008600                                             VALUE ZERO.                  
008700     05  WS-ENV-RECORDS-WRITTEN  PIC S9(07) USAGE IS COMP                 
008800                                             VALUE ZERO.                  
008900     05  FILLER                  PIC X(04).                               
009000*                                                                         
009100*      THE LATEST VALUE HELD FOR EACH MEASURE, AND WHETHER ONE HAS        
009200*      EVER BEEN RECEIVED, PLUS THE TIMESTAMP OF WHICHEVER                
009300*      ACCEPTED                                                           
009400*      READING MOST RECENTLY UPDATED ONE OF THEM.                         
009500 01  WS-LATEST-VALUES.                                                    
009600     05  WS-LATEST-TEMP          PIC S9(3)V99 VALUE ZERO.                 
009700     05  WS-TEMP-RCVD-SW         PIC X(01) VALUE 'N'.                     
009800         88  WS-TEMP-RCVD                 VALUE 'Y'.                      
009900     05  WS-LATEST-HUMID         PIC 9(3)V99  VALUE ZERO.                 
010000     05  WS-HUMID-RCVD-SW        PIC X(01) VALUE 'N'.                     
010100         88  WS-HUMID-RCVD                VALUE 'Y'.                      
010200     05  WS-LATEST-SOIL          PIC 9(3)V99  VALUE ZERO.                 
010300     05  WS-SOIL-RCVD-SW         PIC X(01) VALUE 'N'.                     
010400         88  WS-SOIL-RCVD                 VALUE 'Y'.                      
010500     05  WS-LATEST-READING-TIME  PIC 9(14) VALUE ZERO.                    
010600     05  WS-LRT-PARTS REDEFINES WS-LATEST-READING-TIME.                   
010700         10  WS-LRT-YEAR         PIC 9(04).                               
010800         10  WS-LRT-MONTH        PIC 9(02).                               
010900         10  WS-LRT-DAY          PIC 9(02).                               
011000         10  WS-LRT-HOUR         PIC 9(02).                               
011100         10  WS-LRT-MINUTE       PIC 9(02).                               
011200         10  WS-LRT-SECOND       PIC 9(02).                               
011300     05  FILLER                  PIC X(04).                               
011400*                                                                         
011500*      TIME OF THE PREVIOUS SUCCESSFUL SAVE - ZERO UNTIL THE FIRST        
011600*      ENV-RECORD IS WRITTEN, WHICH THE SAVE-INTERVAL GATE                
011700*      TREATS AS                                                          
011800*      'NO PREVIOUS SAVE, LET IT THROUGH'.                                
011900 01  WS-SAVE-HISTORY.                                                     
012000     05  WS-LAST-SAVE-TIME       PIC 9(14) VALUE ZERO.                    
012100     05  WS-FIRST-SAVE-SW        PIC X(01) VALUE 'Y'.                     
012200         88  WS-NO-PRIOR-SAVE             VALUE 'Y'.                      
012300     05  WS-LST-PARTS REDEFINES WS-LAST-SAVE-TIME.                        
012400         10  WS-LST-YEAR         PIC 9(04).                               
012500         10  WS-LST-MONTH        PIC 9(02).                               
012600         10  WS-LST-DAY          PIC 9(02).                               
012700         10  WS-LST-HOUR         PIC 9(02).                               
012800         10  WS-LST-MINUTE       PIC 9(02).                               
012900         10  WS-LST-SECOND       PIC 9(02).                               
013000     05  FILLER                  PIC X(04).                               
013100*                                                                         
013200*      PAYLOAD SCAN WORK AREA - PULLS THE FIRST MAXIMAL RUN OF            
013300*      DIGITS                                                             
013400*      (WITH AT MOST ONE DECIMAL POINT) OUT OF SR-READING-PAYLOAD.        
013500 01  WS-PARSE-FIELDS.                                                     
013600     05  WS-SCAN-INDEX           PIC S9(02) USAGE IS COMP.                
013700     05  WS-TOKEN-LENGTH         PIC S9(02) USAGE IS COMP                 
013800                                             VALUE ZERO.                  
013900     05  WS-ONE-CHAR             PIC X(01).                               
014000     05  WS-IN-RUN-SW            PIC X(01) VALUE 'N'.                     
014100         88  WS-IN-RUN                    VALUE 'Y'.                      
014200     05  WS-RUN-ENDED-SW         PIC X(01) VALUE 'N'.                     
014300         88  WS-RUN-ENDED                 VALUE 'Y'.                      
014400     05  WS-DECIMAL-USED-SW      PIC X(01) VALUE 'N'.                     
014500         88  WS-DECIMAL-USED              VALUE 'Y'.                      
014600     05  WS-NUMERIC-TOKEN        PIC X(20) VALUE SPACES.                  
014700     05  WS-PARSED-VALUE         PIC S9(05)V9999.                         
014800     05  WS-PARSE-OK-SW          PIC X(01).                               
014900         88  WS-PARSE-OK                  VALUE 'Y'.                      
015000         88  WS-PARSE-FAILED              VALUE 'N'.                      
015100     05  FILLER                  PIC X(04).                               
015200*                                                                         
015300*      SECONDS ARITHMETIC WORK AREA FOR THE FRESHNESS AND SAVE-           
015400*      INTERVAL GATES.  ORDINAL DAY x 86400 + H*3600+M*60+S, THE          
015500*      SAME CLOSED-FORM ORDINAL-DAY TRICK HARVCALC USES FOR ITS           
015600*      DAYS-TO-HARVEST FIELD, JUST CARRIED ON DOWN TO THE SECOND.         
015700 01  WS-SECONDS-FIELDS.                                                   
015800     05  WS-SEC-YEAR             PIC 9(04).                               
015900     05  WS-SEC-MONTH            PIC 9(02).                               
016000     05  WS-SEC-DAY              PIC 9(02).                               
016100     05  WS-SEC-HOUR             PIC 9(02).                               
016200     05  WS-SEC-MINUTE           PIC 9(02).                               
016300     05  WS-SEC-SECOND           PIC 9(02).                               
016400     05  WS-SEC-Y1               PIC S9(05) USAGE IS COMP.                
016500     05  WS-SEC-LEAP4            PIC S9(05) USAGE IS COMP.                
016600     05  WS-SEC-LEAP100          PIC S9(05) USAGE IS COMP.                
016700     05  WS-SEC-LEAP400          PIC S9(05) USAGE IS COMP.                
016800     05  WS-SEC-LEAP-SW          PIC X(01).                               
016900         88  WS-SEC-IS-LEAP               VALUE 'Y'.                      
017000         88  WS-SEC-NOT-LEAP              VALUE 'N'.                      
017100     05  WS-SEC-ORDINAL          PIC S9(07) USAGE IS COMP.                
017200     05  WS-SEC-RESULT           PIC S9(11) USAGE IS COMP.                
017300     05  WS-CANDIDATE-SECONDS    PIC S9(11) USAGE IS COMP.                
017400     05  WS-LATEST-SECONDS       PIC S9(11) USAGE IS COMP.                
017500     05  WS-LASTSAVE-SECONDS     PIC S9(11) USAGE IS COMP.                
017600     05  WS-FRESHNESS-DELTA      PIC S9(11) USAGE IS COMP.                
017700     05  WS-SAVE-INTERVAL-DELTA  PIC S9(11) USAGE IS COMP.                
017800     05  FILLER                  PIC X(04).                               
017900*                                                                         
018000*      DAYS-IN-MONTH/CUM-DAYS TABLES SHARED WITH HARVCALC                 
018100*      (GH-114).                                                          
018200     COPY CALDATA.                                                        
018300*                                                                         
018400 01  WS-SAVE-CONDITIONS.                                                  
018500     05  WS-SAVE-OK-SW           PIC X(01).                               
018600         88  WS-OK-TO-SAVE                VALUE 'Y'.                      
018700         88  WS-NOT-OK-TO-SAVE            VALUE 'N'.                      
018800     05  FILLER                  PIC X(03).                               
018900*=================================================================        
019000 PROCEDURE DIVISION.                                                      
019100*-----------------------------------------------------------------        
019200 0000-MAIN-PROCESSING.                                                    
019300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
019400     PERFORM 8000-READ-SENSOR-FEED THRU 8000-EXIT.                        
019500     PERFORM 2000-PROCESS-ONE-READING THRU 2000-EXIT                      
019600         UNTIL SENSOR-EOF.                                                
019700     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.                             
019800     PERFORM 9000-DISPLAY-TOTALS THRU 9000-EXIT.                          
019900     STOP RUN.                                                            
020000*-----------------------------------------------------------------        
020100 1000-OPEN-FILES.                                                         
020200     OPEN INPUT  SENSOR-FEED.                                             
020300     IF NOT SF-OK                                                         
020400         DISPLAY 'SENSOR-FEED OPEN ERROR: ', SF-STATUS                    
020500         MOVE 'Y' TO SENSOR-EOF-SW                                        
020600     END-IF.                                                              
020700     OPEN OUTPUT ENV-HISTORY-OUT.                                         
020800     IF NOT EHO-OK                                                        
020900         DISPLAY 'ENV-HISTORY-OUT OPEN ERROR: ', EHO-STATUS               
021000     END-IF.                                                              
021100 1000-EXIT.                                                               
021200     EXIT.                                                                
021300*-----------------------------------------------------------------        
021400*      2000-PROCESS-ONE-READING - ONE PASS OF THE SENSOR-FEED             
021500*      LOOP.                                                              
021600*      PARSE, HOLD THE VALUE IF GOOD, TRY A SAVE, READ THE                
021700*      NEXT ONE.                                                          
021800 2000-PROCESS-ONE-READING.                                                
021900     ADD 1 TO WS-READINGS-READ.                                           
022000     PERFORM 2100-PARSE-PAYLOAD THRU 2100-EXIT.                           
022100     IF WS-PARSE-OK                                                       
022200         ADD 1 TO WS-READINGS-ACCEPTED                                    
022300         PERFORM 2200-HOLD-LATEST-VALUE THRU 2200-EXIT                    
022400         PERFORM 2300-ATTEMPT-SAVE THRU 2300-EXIT                         
022500     ELSE                                                                 
022600         ADD 1 TO WS-READINGS-REJECTED                                    
022700     END-IF.                                                              
022800     PERFORM 8000-READ-SENSOR-FEED THRU 8000-EXIT.                        
022900 2000-EXIT.                                                               
023000     EXIT.                                                                
023100*-----------------------------------------------------------------        
023200*      2100-PARSE-PAYLOAD - PULLS THE FIRST MAXIMAL RUN OF DIGITS,        
023300*      WITH AT MOST ONE DECIMAL POINT, OUT OF SR-READING-PAYLOAD.         
023400*      ANYTHING BEFORE THE RUN STARTS IS IGNORED; THE RUN STOPS AT        
023500*      THE FIRST CHARACTER THAT ISN'T A DIGIT OR THE ONE ALLOWED          
023600*      DECIMAL POINT.  NO DIGITS FOUND AT ALL = REJECTED.                 
023700 2100-PARSE-PAYLOAD.                                                      
023800     MOVE SPACES TO WS-NUMERIC-TOKEN.                                     
023900     MOVE ZERO   TO WS-TOKEN-LENGTH.                                      
024000     MOVE 'N'    TO WS-IN-RUN-SW.                                         
024100     MOVE 'N'    TO WS-RUN-ENDED-SW.                                      
024200     MOVE 'N'    TO WS-DECIMAL-USED-SW.                                   
024300     PERFORM 2110-SCAN-ONE-CHAR                                           
024400         VARYING WS-SCAN-INDEX FROM 1 BY 1                                
024500         UNTIL WS-SCAN-INDEX > 20.                                        
024600     IF WS-TOKEN-LENGTH = ZERO                                            
024700         MOVE 'N' TO WS-PARSE-OK-SW                                       
024800     ELSE                                                                 
024900         COMPUTE WS-PARSED-VALUE =                                        
025000             FUNCTION NUMVAL-C (WS-NUMERIC-TOKEN                          
025100                 (1 : WS-TOKEN-LENGTH))                                   
025200         MOVE 'Y' TO WS-PARSE-OK-SW                                       
025300     END-IF.                                                              
025400 2100-EXIT.                                                               
025500     EXIT.                                                                
025600*-----------------------------------------------------------------        
025700 2110-SCAN-ONE-CHAR.                                                      
025800     MOVE SR-READING-PAYLOAD (WS-SCAN-INDEX : 1) TO WS-ONE-CHAR.          
025900     IF WS-ONE-CHAR IS NUMERIC                                            
026000         IF NOT WS-RUN-ENDED                                              
026100             SET WS-IN-RUN TO TRUE                                        
026200             ADD 1 TO WS-TOKEN-LENGTH                                     
026300             MOVE WS-ONE-CHAR TO                                          
026400                 WS-NUMERIC-TOKEN (WS-TOKEN-LENGTH : 1)                   
026500         END-IF                                                           
026600     ELSE                                                                 
026700         IF WS-ONE-CHAR = '.' AND WS-IN-RUN                               
026800                 AND NOT WS-RUN-ENDED AND NOT WS-DECIMAL-USED             
026900             SET WS-DECIMAL-USED TO TRUE                                  
027000             ADD 1 TO WS-TOKEN-LENGTH                                     
027100             MOVE WS-ONE-CHAR TO                                          
027200                 WS-NUMERIC-TOKEN (WS-TOKEN-LENGTH : 1)                   
027300         ELSE                                                             
027400             IF WS-IN-RUN                                                 
027500                 SET WS-RUN-ENDED TO TRUE                                 
027600             END-IF                                                       
027700         END-IF                                                           
027800     END-IF.                                                              
027900 2110-EXIT.                                                               
028000     EXIT.                                                                
028100*-----------------------------------------------------------------        
028200*      2200-HOLD-LATEST-VALUE - RECORD THE PARSED VALUE AS THE            
028300*      LATEST                                                             
028400*      FOR ITS SENSOR TYPE AND BUMP THE LATEST-READING TIMESTAMP.         
028500 2200-HOLD-LATEST-VALUE.                                                  
028600     EVALUATE TRUE                                                        
028700         WHEN SR-IS-TEMP                                                  
028800             MOVE WS-PARSED-VALUE TO WS-LATEST-TEMP                       
028900             SET WS-TEMP-RCVD TO TRUE                                     
029000         WHEN SR-IS-HUMIDITY                                              
029100             MOVE WS-PARSED-VALUE TO WS-LATEST-HUMID                      
029200             SET WS-HUMID-RCVD TO TRUE                                    
029300         WHEN SR-IS-SOIL                                                  
029400             MOVE WS-PARSED-VALUE TO WS-LATEST-SOIL                       
029500             SET WS-SOIL-RCVD TO TRUE                                     
029600     END-EVALUATE.                                                        
029700     MOVE SR-READING-TIME TO WS-LATEST-READING-TIME.                      
029800 2200-EXIT.                                                               
029900     EXIT.                                                                
030000*-----------------------------------------------------------------        
030100*      2300-ATTEMPT-SAVE - THE CANDIDATE SAVE TIME IS THE READING         
030200*      TIME OF THE RECORD JUST PROCESSED.  ALL THREE GATES MUST           
030300*      HOLD:                                                              
030400*      AT LEAST ONE MEASURE ON HAND, THE LATEST READING STILL             
030500*      FRESH,                                                             
030600*      AND THE MINIMUM SAVE INTERVAL ELAPSED SINCE THE LAST SAVE.         
030700 2300-ATTEMPT-SAVE.                                                       
030800     MOVE 'Y' TO WS-SAVE-OK-SW.                                           
030900     IF NOT WS-TEMP-RCVD AND NOT WS-HUMID-RCVD                            
031000             AND NOT WS-SOIL-RCVD                                         
031100         MOVE 'N' TO WS-SAVE-OK-SW                                        
031200     END-IF.                                                              
031300     MOVE SR-RT-YEAR TO WS-SEC-YEAR                                       
031400     MOVE SR-RT-MONTH TO WS-SEC-MONTH                                     
031500     MOVE SR-RT-DAY TO WS-SEC-DAY                                         
031600     MOVE SR-RT-HOUR TO WS-SEC-HOUR                                       
031700     MOVE SR-RT-MINUTE TO WS-SEC-MINUTE                                   
031800     MOVE SR-RT-SECOND TO WS-SEC-SECOND                                   
031900     PERFORM 4000-CALC-TOTAL-SECONDS THRU 4000-EXIT.                      
032000     MOVE WS-SEC-RESULT TO WS-CANDIDATE-SECONDS.                          
032100     MOVE WS-LRT-YEAR TO WS-SEC-YEAR                                      
032200     MOVE WS-LRT-MONTH TO WS-SEC-MONTH                                    
032300     MOVE WS-LRT-DAY TO WS-SEC-DAY                                        
032400     MOVE WS-LRT-HOUR TO WS-SEC-HOUR                                      
032500     MOVE WS-LRT-MINUTE TO WS-SEC-MINUTE                                  
032600     MOVE WS-LRT-SECOND TO WS-SEC-SECOND                                  
032700     PERFORM 4000-CALC-TOTAL-SECONDS THRU 4000-EXIT.                      
032800     MOVE WS-SEC-RESULT TO WS-LATEST-SECONDS.                             
032900     COMPUTE WS-FRESHNESS-DELTA =                                         
033000         WS-CANDIDATE-SECONDS - WS-LATEST-SECONDS.                        
033100     IF WS-FRESHNESS-DELTA > 30                                           
033200         MOVE 'N' TO WS-SAVE-OK-SW                                        
033300     END-IF.                                                              
033400     IF NOT WS-NO-PRIOR-SAVE                                              
033500         MOVE WS-LST-YEAR TO WS-SEC-YEAR                                  
033600         MOVE WS-LST-MONTH TO WS-SEC-MONTH                                
033700         MOVE WS-LST-DAY TO WS-SEC-DAY                                    
033800         MOVE WS-LST-HOUR TO WS-SEC-HOUR                                  
033900         MOVE WS-LST-MINUTE TO WS-SEC-MINUTE                              
034000         MOVE WS-LST-SECOND TO WS-SEC-SECOND                              
034100         PERFORM 4000-CALC-TOTAL-SECONDS THRU 4000-EXIT                   
034200         MOVE WS-SEC-RESULT TO WS-LASTSAVE-SECONDS                        
034300         COMPUTE WS-SAVE-INTERVAL-DELTA =                                 
034400             WS-CANDIDATE-SECONDS - WS-LASTSAVE-SECONDS                   
034500         IF WS-SAVE-INTERVAL-DELTA < 30                                   
034600             MOVE 'N' TO WS-SAVE-OK-SW                                    
034700         END-IF                                                           
034800     END-IF.                                                              
034900     IF WS-OK-TO-SAVE                                                     
035000         PERFORM 2400-WRITE-ENV-RECORD THRU 2400-EXIT                     
035100         MOVE SR-READING-TIME TO WS-LAST-SAVE-TIME                        
035200         MOVE 'N' TO WS-FIRST-SAVE-SW                                     
035300     END-IF.                                                              
035400 2300-EXIT.                                                               
035500     EXIT.                                                                
035600*-----------------------------------------------------------------        
035700*      2400-WRITE-ENV-RECORD - TIMESTAMP IS THE LATEST READING            
035800*      TIME,                                                              
035900*      NOT THE SAVE TIME.  A MEASURE NEVER RECEIVED DEFAULTS TO           
036000*      0.00                                                               
036100*      AND VALID-FLAG STAYS 'N' UNTIL ALL THREE HAVE ARRIVED ONCE.        
036200 2400-WRITE-ENV-RECORD.                                                   
036300     INITIALIZE ENV-RECORD.                                               
036400     MOVE WS-LATEST-READING-TIME TO ER-ENV-TIMESTAMP.                     
036500     IF WS-TEMP-RCVD                                                      
036600         MOVE WS-LATEST-TEMP TO ER-TEMPERATURE                            
036700     ELSE                                                                 
036800         MOVE ZERO TO ER-TEMPERATURE                                      
036900     END-IF.                                                              
037000     IF WS-HUMID-RCVD                                                     
037100         MOVE WS-LATEST-HUMID TO ER-HUMIDITY                              
037200     ELSE                                                                 
037300         MOVE ZERO TO ER-HUMIDITY                                         
037400     END-IF.                                                              
037500     IF WS-SOIL-RCVD                                                      
037600         MOVE WS-LATEST-SOIL TO ER-SOIL-MOISTURE                          
037700     ELSE                                                                 
037800         MOVE ZERO TO ER-SOIL-MOISTURE                                    
037900     END-IF.                                                              
038000     IF WS-TEMP-RCVD AND WS-HUMID-RCVD AND WS-SOIL-RCVD                   
038100         SET ER-VALID TO TRUE                                             
038200     ELSE                                                                 
038300         SET ER-NOT-VALID TO TRUE                                         
038400     END-IF.                                                              
038500     WRITE ENV-RECORD.                                                    
038600     IF NOT EHO-OK                                                        
038700         DISPLAY 'ENV-HISTORY-OUT WRITE ERROR: ', EHO-STATUS              
038800     ELSE                                                                 
038900         ADD 1 TO WS-ENV-RECORDS-WRITTEN                                  
039000     END-IF.                                                              
039100 2400-EXIT.                                                               
039200     EXIT.                                                                
039300*-----------------------------------------------------------------        
039400*      3000-CLOSE-FILES.                                                  
039500 3000-CLOSE-FILES.                                                        
039600     CLOSE SENSOR-FEED.                                                   
039700     CLOSE ENV-HISTORY-OUT.                                               
039800 3000-EXIT.                                                               
039900     EXIT.                                                                
040000*-----------------------------------------------------------------        
040100*      4000-CALC-TOTAL-SECONDS - CONVERTS THE CURSOR YEAR/MONTH/          
040200*      DAY/                                                               
040300*      HOUR/MINUTE/SECOND IN WS-SEC-xxxx INTO A SINGLE SECONDS            
040400*      COUNT                                                              
040500*      VIA THE SAME ORDINAL-DAY-NUMBER FORMULA HARVCALC USES.             
040600 4000-CALC-TOTAL-SECONDS.                                                 
040700     PERFORM 4050-CHECK-LEAP-YEAR THRU 4050-EXIT.                         
040800     COMPUTE WS-SEC-Y1 = WS-SEC-YEAR - 1.                                 
040900     DIVIDE WS-SEC-Y1 BY 4   GIVING WS-SEC-LEAP4.                         
041000     DIVIDE WS-SEC-Y1 BY 100 GIVING WS-SEC-LEAP100.                       
041100     DIVIDE WS-SEC-Y1 BY 400 GIVING WS-SEC-LEAP400.                       
041200     COMPUTE WS-SEC-ORDINAL =                                             
041300         365 * WS-SEC-Y1 + WS-SEC-LEAP4 - WS-SEC-LEAP100                  
041400         + WS-SEC-LEAP400 + CUM-DAYS (WS-SEC-MONTH) + WS-SEC-DAY.         
041500     IF WS-SEC-IS-LEAP AND WS-SEC-MONTH > 2                               
041600         ADD 1 TO WS-SEC-ORDINAL                                          
041700     END-IF.                                                              
041800     COMPUTE WS-SEC-RESULT =                                              
041900         (WS-SEC-ORDINAL * 86400) + (WS-SEC-HOUR * 3600)                  
042000         + (WS-SEC-MINUTE * 60) + WS-SEC-SECOND.                          
042100 4000-EXIT.                                                               
042200     EXIT.                                                                
042300*-----------------------------------------------------------------        
042400*      4050-CHECK-LEAP-YEAR - SAME REMAINDER TEST HARVCALC USES.          
042500*      THE                                                                
042600*      QUOTIENT FIELDS GET OVERWRITTEN RIGHT AFTER BY 4000'S OWN          
042700*      YEAR-MINUS-ONE DIVISION; ONLY THE 88-LEVEL SURVIVES THE            
042800*      CALL.                                                              
042900 4050-CHECK-LEAP-YEAR.                                                    
043000     DIVIDE WS-SEC-YEAR BY 4   GIVING WS-SEC-Y1                           
043100         REMAINDER WS-SEC-LEAP4.                                          
043200     DIVIDE WS-SEC-YEAR BY 100 GIVING WS-SEC-Y1                           
043300         REMAINDER WS-SEC-LEAP100.                                        
043400     DIVIDE WS-SEC-YEAR BY 400 GIVING WS-SEC-Y1                           
043500         REMAINDER WS-SEC-LEAP400.                                        
043600     IF WS-SEC-LEAP4 = ZERO AND                                           
043700         (WS-SEC-LEAP100 NOT = ZERO OR WS-SEC-LEAP400 = ZERO)             
043800         SET WS-SEC-IS-LEAP TO TRUE                                       
043900     ELSE                                                                 
044000         SET WS-SEC-NOT-LEAP TO TRUE                                      
044100     END-IF.                                                              
044200 4050-EXIT.                                                               
044300     EXIT.                                                                
044400*-----------------------------------------------------------------        
044500 8000-READ-SENSOR-FEED.                                                   
044600     READ SENSOR-FEED                                                     
044700         AT END                                                           
044800             SET SENSOR-EOF TO TRUE                                       
044900     END-READ.                                                            
045000     IF NOT SENSOR-EOF AND NOT SF-OK                                      
045100         DISPLAY 'SENSOR-FEED READ ERROR: ', SF-STATUS                    
045200         SET SENSOR-EOF TO TRUE                                           
045300     END-IF.                                                              
045400 8000-EXIT.                                                               
045500     EXIT.                                                                
045600*-----------------------------------------------------------------        
045700*      9000-DISPLAY-TOTALS - NO PRINTED REPORT FOR THIS RUN, JUST         
045800*      THE                                                                
045900*      JOB-LOG COUNTS LIKE THE OTHER FEED-LOADER JOBS PRODUCE.            
046000 9000-DISPLAY-TOTALS.                                                     
046100     DISPLAY 'SENSAGG - READINGS READ      : ', WS-READINGS-READ.         
046200     DISPLAY 'SENSAGG - READINGS ACCEPTED  : ',                           
046300         WS-READINGS-ACCEPTED.                                            
046400     DISPLAY 'SENSAGG - READINGS REJECTED  : ',                           
046500         WS-READINGS-REJECTED.                                            
046600     DISPLAY 'SENSAGG - ENV RECORDS WRITTEN: ',                           
046700         WS-ENV-RECORDS-WRITTEN.                                          
046800 9000-EXIT.                                                               
046900     EXIT.                                                                
