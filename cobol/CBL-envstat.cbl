000100*=================================================================        
000200* PROGRAM NAME:    ENVSTAT                                                
000300* ORIGINAL AUTHOR: R. MELENDEZ                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 07/11/98 R.MELENDEZ     WRITTEN FOR THE STATISTICS SCREEN THE           
000900*                         GREENHOUSE OFFICE WANTED - AVG/MIN/MAX          
001000*                         TEMPERATURE, HUMIDITY AND SOIL MOISTURE         
001100*                         OVER THE LAST 24 ENV-HISTORY RECORDS.           
001200* 03/30/99 R.MELENDEZ     Y2K - ER-ENV-TIMESTAMP WIDENED TO 4-            
001300*                         DIGIT YEAR IN THE COPYBOOK, NO CHANGE           
001400*                         NEEDED HERE SINCE WE JUST COUNT RECORDS.        
001500* 01/14/02 J.OKONKWO      EMPTY-FILE CASE WAS LEAVING LINE-               
001600*                         COUNT UNSET AND SKIPPING THE HEADING -          
001700*                         REPORT NOW ALWAYS PRINTS A HEADING AND          
001800*                         A ZEROED BODY WHEN THERE'S NOTHING TO           
001900*                         READ (GH-145).                                  
002000*=================================================================        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.  ENVSTAT.                                                    
002300 AUTHOR. R. MELENDEZ.                                                     
002400 INSTALLATION.  MORONS, LOSERS AND BIMBOES.                               
002500 DATE-WRITTEN.  07/11/98.                                                 
002600 DATE-COMPILED.                                                           
002700 SECURITY. NON-CONFIDENTIAL.                                              
002800*=================================================================        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-3096.                                               
003200 OBJECT-COMPUTER. IBM-3096.                                               
003300*-----------------------------------------------------------------        
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT ENV-HISTORY      ASSIGN TO ENVHIST                            
003700         FILE STATUS IS ENV-STATUS.                                       
003800     SELECT STATS-REPORT     ASSIGN TO UT-S-PRTFILE                       
003900         FILE STATUS IS PRT-STATUS.                                       
004000*=================================================================        
004100 DATA DIVISION.                                                           
004200*-----------------------------------------------------------------        
004300 FILE SECTION.                                                            
004400*-----------------------------------------------------------------        
004500 FD  ENV-HISTORY                                                          
004600         LABEL RECORDS ARE STANDARD                                       
004700         RECORDING MODE IS F.                                             
004800 COPY ENVREC.                                                             
004900*-----------------------------------------------------------------        
005000 FD  STATS-REPORT                                                         
005100         LABEL RECORDS ARE STANDARD                                       
005200         RECORDING MODE IS F.                                             
005300 01  PRINT-RECORD.                                                        
005400     05  PRINT-LINE              PIC X(132).                              
005500*-----------------------------------------------------------------        
005600 WORKING-STORAGE SECTION.                                                 
005700*-----------------------------------------------------------------        
005800 01  WS-FILE-STATUS-FIELDS.                                               
005900     05  ENV-STATUS              PIC X(02).                               
006000         88  ENV-OK                       VALUE '00'.                     
006100     05  PRT-STATUS              PIC X(02).                               
006200         88  PRT-OK                       VALUE '00'.                     
006300     05  FILLER                  PIC X(04).                               
006400*                                                                         
006500 01  WS-SWITCHES.                                                         
006600     05  ENV-EOF-SW              PIC X(01) VALUE 'N'.                     
006700         88  ENV-EOF                      VALUE 'Y'.                      
006800     05  FILLER                  PIC X(03).                               
006900*                                                                         
007000*    RECORDS-USED-COUNT IS CAPPED AT 24 - THE OFFICE STATISTICS           
007100*    SCREEN ONLY EVER SHOWED THE LAST 24 READINGS AND NOBODY EVER         
007200*    ASKED FOR MORE.  KEPT AS DISPLAY SO IT CAN BE MOVED STRAIGHT         
007300*    TO TL1-READINGS-USED; WS-RECORDS-USED-R REDEFINES IT AS COMP         
007400*    FOR THE LOOP COMPARE AND THE AVERAGE DIVIDE.                         
007500 01  WS-LOOP-CONTROL.                                                     
007600     05  WS-RECORDS-USED         PIC 9(05) VALUE ZERO.                    
007700     05  WS-RECORDS-USED-R REDEFINES WS-RECORDS-USED                      
007800                             PIC 9(05) USAGE IS COMP.                     
007900     05  WS-MAX-RECORDS          PIC S9(05) USAGE IS COMP                 
008000                                             VALUE +24.                   
008100     05  FILLER                  PIC X(04).                               
008200*                                                                         
008300*    RUNNING SUMS AND HOLD AREAS FOR THE THREE MEASURES.  MIN AND         
008400*    MAX ARE SEEDED FROM THE FIRST RECORD READ, NOT FROM ZERO -           
008500*    SEEDING FROM ZERO WOULD MAKE EVERY MINIMUM COME OUT 0.00.            
008600 01  WS-STAT-ACCUM.                                                       
008700     05  WS-FIRST-RECORD-SW      PIC X(01) VALUE 'Y'.                     
008800         88  WS-FIRST-RECORD              VALUE 'Y'.                      
008900     05  WS-SUM-TEMP             PIC S9(07)V99 VALUE ZERO.                
009000     05  WS-MIN-TEMP             PIC S9(03)V99.                           
009100     05  WS-MAX-TEMP             PIC S9(03)V99.                           
009200     05  WS-SUM-HUMID            PIC S9(07)V99 VALUE ZERO.                
009300     05  WS-MIN-HUMID            PIC S9(03)V99.                           
009400     05  WS-MAX-HUMID            PIC S9(03)V99.                           
009500     05  WS-SUM-SOIL             PIC S9(07)V99 VALUE ZERO.                
009600     05  WS-MIN-SOIL             PIC S9(03)V99.                           
009700     05  WS-MAX-SOIL             PIC S9(03)V99.                           
009800     05  FILLER                  PIC X(04).                               
009900*                                                                         
010000 01  WS-STAT-RESULTS.                                                     
010100     05  WS-AVG-TEMP             PIC S9(03)V99 VALUE ZERO.                
010200     05  WS-AVG-HUMID            PIC S9(03)V99 VALUE ZERO.                
010300     05  WS-AVG-SOIL             PIC S9(03)V99 VALUE ZERO.                
010400     05  FILLER                  PIC X(04).                               
010500*                                                                         
010600*    SLASH-PUNCTUATED DATE WORK AREA FOR THE HEADING LINE, BUILT          
010700*    FROM THE PACKED YYYYMMDD RUN-DATE FIELDS.                            
010800 01  WS-DATE-DISPLAY.                                                     
010900     05  WS-DD-MONTH             PIC 9(02).                               
011000     05  FILLER                  PIC X(01) VALUE '/'.                     
011100     05  WS-DD-DAY               PIC 9(02).                               
011200     05  FILLER                  PIC X(01) VALUE '/'.                     
011300     05  WS-DD-YEAR              PIC 9(04).                               
011400*                                                                         
011500 01  DETAIL-LINE-1.                                                       
011600     05  FILLER                  PIC X(02) VALUE SPACE.                   
011700     05  DL1-LABEL               PIC X(14).                               
011800     05  FILLER                  PIC X(04) VALUE 'AVG '.                  
011900     05  DL1-AVG                 PIC -ZZ9.99.                             
012000     05  FILLER                  PIC X(04) VALUE 'MIN '.                  
012100     05  DL1-MIN                 PIC -ZZ9.99.                             
012200     05  FILLER                  PIC X(04) VALUE 'MAX '.                  
012300     05  DL1-MAX                 PIC -ZZ9.99.                             
012400     05  FILLER                  PIC X(83) VALUE SPACE.                   
012500*                                                                         
012600 01  TOTAL-LINE-1.                                                        
012700     05  FILLER                  PIC X(16)                                
012800                     VALUE 'TOTAL READINGS '.                             
012900     05  TL1-READINGS-USED       PIC ZZZZ9.                               
013000     05  FILLER                  PIC X(111) VALUE SPACE.                  
013100*                                                                         
013200 01  HEADING-LINE-1.                                                      
013300     05  FILLER                  PIC X(01) VALUE SPACE.                   
013400     05  FILLER                  PIC X(30)                                
013500             VALUE 'GREENHOUSE 3 ENVIRONMENT STATS'.                      
013600     05  FILLER                  PIC X(20) VALUE SPACE.                   
013700     05  FILLER                  PIC X(09) VALUE 'RUN DATE:'.             
013800     05  HL1-RUN-DATE            PIC X(10).                               
013900     05  FILLER                  PIC X(62) VALUE SPACE.                   
014000*                                                                         
014100 COPY PRINTCTL.                                                           
014200*=================================================================        
014300 PROCEDURE DIVISION.                                                      
014400*-----------------------------------------------------------------        
014500 0000-MAIN-PROCESSING.                                                    
014600*-----------------------------------------------------------------        
014700     PERFORM 1000-OPEN-FILES.                                             
014800     PERFORM 8000-READ-ENV-HISTORY.                                       
014900     PERFORM 1500-ACCUMULATE-ONE-RECORD THRU 1500-EXIT                    
015000         UNTIL ENV-EOF OR WS-RECORDS-USED-R = WS-MAX-RECORDS.             
015100     PERFORM 1600-COMPUTE-AVERAGES THRU 1600-EXIT.                        
015200     PERFORM 9100-PRINT-HEADING-LINES.                                    
015300     PERFORM 2500-PRINT-MEASURE-LINE THRU 2500-EXIT.                      
015400     PERFORM 2900-PRINT-TOTALS.                                           
015500     PERFORM 3000-CLOSE-FILES.                                            
015600     GOBACK.                                                              
015700*-----------------------------------------------------------------        
015800 1000-OPEN-FILES.                                                         
015900*-----------------------------------------------------------------        
016000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.                  
016100     MOVE WS-CURRENT-YEAR       TO WS-RUN-YEAR.                           
016200     MOVE WS-CURRENT-MONTH      TO WS-RUN-MONTH.                          
016300     MOVE WS-CURRENT-DAY        TO WS-RUN-DAY.                            
016400     OPEN INPUT  ENV-HISTORY.                                             
016500     IF NOT ENV-OK                                                        
016600         SET ENV-EOF TO TRUE                                              
016700     END-IF.                                                              
016800     OPEN OUTPUT STATS-REPORT.                                            
016900*-----------------------------------------------------------------        
017000* 1500-ACCUMULATE-ONE-RECORD                                              
017100* ADDS THE CURRENT RECORD'S THREE MEASURES INTO THE SUMS AND              
017200* HOLDS THE RUNNING MIN/MAX, THEN READS THE NEXT RECORD.  EVERY           
017300* RECORD READ COUNTS - THE STATISTICS SCREEN NEVER DISTINGUISHED          
017400* VALID-FLAG WHEN IT TALLIED THE LAST 24.                                 
017500*-----------------------------------------------------------------        
017600 1500-ACCUMULATE-ONE-RECORD.                                              
017700     IF WS-FIRST-RECORD                                                   
017800         MOVE ER-TEMPERATURE   TO WS-MIN-TEMP  WS-MAX-TEMP                
017900         MOVE ER-HUMIDITY      TO WS-MIN-HUMID WS-MAX-HUMID               
018000         MOVE ER-SOIL-MOISTURE TO WS-MIN-SOIL  WS-MAX-SOIL                
018100         MOVE 'N' TO WS-FIRST-RECORD-SW                                   
018200     ELSE                                                                 
018300         IF ER-TEMPERATURE < WS-MIN-TEMP                                  
018400             MOVE ER-TEMPERATURE TO WS-MIN-TEMP                           
018500         END-IF                                                           
018600         IF ER-TEMPERATURE > WS-MAX-TEMP                                  
018700             MOVE ER-TEMPERATURE TO WS-MAX-TEMP                           
018800         END-IF                                                           
018900         IF ER-HUMIDITY < WS-MIN-HUMID                                    
019000             MOVE ER-HUMIDITY TO WS-MIN-HUMID                             
019100         END-IF                                                           
019200         IF ER-HUMIDITY > WS-MAX-HUMID                                    
019300             MOVE ER-HUMIDITY TO WS-MAX-HUMID                             
019400         END-IF                                                           
019500         IF ER-SOIL-MOISTURE < WS-MIN-SOIL                                
019600             MOVE ER-SOIL-MOISTURE TO WS-MIN-SOIL                         
019700         END-IF                                                           
019800         IF ER-SOIL-MOISTURE > WS-MAX-SOIL                                
019900             MOVE ER-SOIL-MOISTURE TO WS-MAX-SOIL                         
020000         END-IF                                                           
020100     END-IF.                                                              
020200     ADD ER-TEMPERATURE    TO WS-SUM-TEMP.                                
020300     ADD ER-HUMIDITY       TO WS-SUM-HUMID.                               
020400     ADD ER-SOIL-MOISTURE  TO WS-SUM-SOIL.                                
020500     ADD 1                 TO WS-RECORDS-USED-R.                          
020600     PERFORM 8000-READ-ENV-HISTORY.                                       
020700 1500-EXIT.                                                               
020800     EXIT.                                                                
020900*-----------------------------------------------------------------        
021000 1600-COMPUTE-AVERAGES.                                                   
021100*-----------------------------------------------------------------        
021200     IF WS-RECORDS-USED-R = ZERO                                          
021300         MOVE ZERO TO WS-AVG-TEMP WS-AVG-HUMID WS-AVG-SOIL                
021400         MOVE ZERO TO WS-MIN-TEMP WS-MAX-TEMP                             
021500         MOVE ZERO TO WS-MIN-HUMID WS-MAX-HUMID                           
021600         MOVE ZERO TO WS-MIN-SOIL WS-MAX-SOIL                             
021700     ELSE                                                                 
021800         COMPUTE WS-AVG-TEMP  ROUNDED =                                   
021900             WS-SUM-TEMP  / WS-RECORDS-USED-R                             
022000         COMPUTE WS-AVG-HUMID ROUNDED =                                   
022100             WS-SUM-HUMID / WS-RECORDS-USED-R                             
022200         COMPUTE WS-AVG-SOIL  ROUNDED =                                   
022300             WS-SUM-SOIL  / WS-RECORDS-USED-R                             
022400     END-IF.                                                              
022500 1600-EXIT.                                                               
022600     EXIT.                                                                
022700*-----------------------------------------------------------------        
022800* 2500-PRINT-MEASURE-LINE                                                 
022900* THE THREE MEASURE LINES ARE IDENTICAL IN SHAPE SO ONE PARAGRAPH         
023000* DOES ALL THREE, MOVING THE HOLD FIELDS FOR EACH MEASURE IN TURN         
023100* RATHER THAN CARRYING THREE ALMOST-IDENTICAL PARAGRAPHS.                 
023200*-----------------------------------------------------------------        
023300 2500-PRINT-MEASURE-LINE.                                                 
023400     MOVE 'TEMPERATURE' TO DL1-LABEL.                                     
023500     MOVE WS-AVG-TEMP   TO DL1-AVG.                                       
023600     MOVE WS-MIN-TEMP   TO DL1-MIN.                                       
023700     MOVE WS-MAX-TEMP   TO DL1-MAX.                                       
023800     MOVE DETAIL-LINE-1 TO PRINT-LINE.                                    
023900     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
024000     MOVE 'HUMIDITY'    TO DL1-LABEL.                                     
024100     MOVE WS-AVG-HUMID  TO DL1-AVG.                                       
024200     MOVE WS-MIN-HUMID  TO DL1-MIN.                                       
024300     MOVE WS-MAX-HUMID  TO DL1-MAX.                                       
024400     MOVE DETAIL-LINE-1 TO PRINT-LINE.                                    
024500     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
024600     MOVE 'SOIL MOISTURE' TO DL1-LABEL.                                   
024700     MOVE WS-AVG-SOIL   TO DL1-AVG.                                       
024800     MOVE WS-MIN-SOIL   TO DL1-MIN.                                       
024900     MOVE WS-MAX-SOIL   TO DL1-MAX.                                       
025000     MOVE DETAIL-LINE-1 TO PRINT-LINE.                                    
025100     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
025200 2500-EXIT.                                                               
025300     EXIT.                                                                
025400*-----------------------------------------------------------------        
025500 2900-PRINT-TOTALS.                                                       
025600*-----------------------------------------------------------------        
025700     MOVE WS-RECORDS-USED     TO TL1-READINGS-USED.                       
025800     MOVE TOTAL-LINE-1        TO PRINT-LINE.                              
025900     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
026000*-----------------------------------------------------------------        
026100 3000-CLOSE-FILES.                                                        
026200*-----------------------------------------------------------------        
026300     IF ENV-OK                                                            
026400         CLOSE ENV-HISTORY                                                
026500     END-IF.                                                              
026600     CLOSE STATS-REPORT.                                                  
026700*-----------------------------------------------------------------        
026800 8000-READ-ENV-HISTORY.                                                   
026900*-----------------------------------------------------------------        
027000     READ ENV-HISTORY                                                     
027100         AT END SET ENV-EOF TO TRUE                                       
027200     END-READ.                                                            
027300*-----------------------------------------------------------------        
027400* 9100-PRINT-HEADING-LINES                                                
027500*-----------------------------------------------------------------        
027600 9100-PRINT-HEADING-LINES.                                                
027700     MOVE WS-RUN-MONTH  TO WS-DD-MONTH.                                   
027800     MOVE WS-RUN-DAY    TO WS-DD-DAY.                                     
027900     MOVE WS-RUN-YEAR   TO WS-DD-YEAR.                                    
028000     MOVE WS-DATE-DISPLAY TO HL1-RUN-DATE.                                
028100     MOVE HEADING-LINE-1  TO PRINT-LINE.                                  
028200     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.                       
028300     ADD 1                TO PAGE-COUNT.                                  
028400     MOVE 2               TO LINE-COUNT.                                  
028500*-----------------------------------------------------------------        
028600 9110-WRITE-TOP-OF-PAGE.                                                  
028700*-----------------------------------------------------------------        
028800     WRITE PRINT-RECORD                                                   
028900         AFTER ADVANCING PAGE.                                            
029000     MOVE SPACE TO PRINT-LINE.                                            
029100 9110-EXIT.                                                               
029200     EXIT.                                                                
029300*-----------------------------------------------------------------        
029400 9120-WRITE-PRINT-LINE.                                                   
029500*-----------------------------------------------------------------        
029600     WRITE PRINT-RECORD                                                   
029700         AFTER ADVANCING LINE-SPACEING.                                   
029800     ADD LINE-SPACEING TO LINE-COUNT.                                     
029900     MOVE 1               TO LINE-SPACEING.                               
030000     MOVE SPACE           TO PRINT-LINE.                                  
030100 9120-EXIT.                                                               
030200     EXIT.                                                                
