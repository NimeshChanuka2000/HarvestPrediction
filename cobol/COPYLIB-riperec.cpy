000100*   COPYLIB  RIPEREC                                                      
000200*   RIPENESS DETECTION RECORD - ONE ENTRY PER TOMATO FOUND BY THE         
000300*   IMAGE-ANALYSIS PASS.  FILE IS SORTED BY RR-IMAGE-ID.  RECORD          
000400*   IS 66 BYTES, LINE SEQUENTIAL.                                         
000500*   09/14/98 R.MELENDEZ  ORIGINAL LAYOUT FOR THE RIPENESS SUMMARY         
000600*                        REPORT (TICKET GH-131).                          
000700 01  RIPENESS-RECORD.                                                     
000800     05  RR-IMAGE-ID             PIC X(12).                               
000900     05  RR-RIPENESS-STATE       PIC X(10).                               
001000         88  RR-STATE-RIPE                VALUE 'RIPE'.                   
001100         88  RR-STATE-UNRIPE              VALUE 'UNRIPE'.                 
001200         88  RR-STATE-HALF-RIPE           VALUE 'HALF-RIPE'.              
001300     05  RR-CONFIDENCE           PIC 9V9999.                              
001400     05  RR-BBOX-X               PIC 9(05).                               
001500     05  RR-BBOX-Y               PIC 9(05).                               
001600     05  RR-BBOX-WIDTH           PIC 9(05).                               
001700     05  RR-BBOX-HEIGHT          PIC 9(05).                               
001800     05  RR-DETECT-TIME          PIC 9(14).                               
001900     05  FILLER                  PIC X(05).                               
