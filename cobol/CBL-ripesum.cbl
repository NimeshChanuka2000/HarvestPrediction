000100*=================================================================        
000200* PROGRAM NAME:    RIPESUM                                                
000300* ORIGINAL AUTHOR: R. MELENDEZ                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 09/21/98 R.MELENDEZ     WRITTEN FOR THE WEEKLY RIPENESS SUMMARY         
000900*                         THE PACKING SHED WANTED - PER-IMAGE             
001000*                         COUNTS BY RIPENESS STATE AND AVERAGE            
001100*                         CONFIDENCE, PLUS RUN TOTALS (TICKET             
001200*                         GH-131).                                        
001300* 04/02/99 R.MELENDEZ     Y2K - RR-DETECT-TIME WIDENED TO 4-              
001400*                         DIGIT YEAR IN THE COPYBOOK, NO CHANGE           
001500*                         NEEDED HERE, WE NEVER PRINT IT.                 
001600* 02/08/02 J.OKONKWO      AVERAGE CONFIDENCE LINE WAS TRUNCATING          
001700*                         INSTEAD OF ROUNDING - ADDED ROUNDED TO          
001800*                         THE COMPUTE (TICKET GH-152).                    
001900*=================================================================        
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.  RIPESUM.                                                    
002200 AUTHOR. R. MELENDEZ.                                                     
002300 INSTALLATION.  MORONS, LOSERS AND BIMBOES.                               
002400 DATE-WRITTEN.  09/21/98.                                                 
002500 DATE-COMPILED.                                                           
002600 SECURITY. NON-CONFIDENTIAL.                                              
002700*=================================================================        
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-3096.                                               
003100 OBJECT-COMPUTER. IBM-3096.                                               
003200*-----------------------------------------------------------------        
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT RIPENESS-FILE    ASSIGN TO RIPEFILE                           
003600         FILE STATUS IS RIP-STATUS.                                       
003700     SELECT RIPENESS-REPORT  ASSIGN TO UT-S-PRTFILE                       
003800         FILE STATUS IS PRT-STATUS.                                       
003900*=================================================================        
004000 DATA DIVISION.                                                           
004100*-----------------------------------------------------------------        
004200 FILE SECTION.                                                            
004300*-----------------------------------------------------------------        
004400 FD  RIPENESS-FILE                                                        
004500         LABEL RECORDS ARE STANDARD                                       
004600         RECORDING MODE IS F.                                             
004700 COPY RIPEREC.                                                            
004800*-----------------------------------------------------------------        
004900 FD  RIPENESS-REPORT                                                      
005000         LABEL RECORDS ARE STANDARD                                       
005100         RECORDING MODE IS F.                                             
005200 01  PRINT-RECORD.                                                        
005300     05  PRINT-LINE              PIC X(132).                              
005400*-----------------------------------------------------------------        
005500 WORKING-STORAGE SECTION.                                                 
005600*-----------------------------------------------------------------        
005700 01  WS-FILE-STATUS-FIELDS.                                               
005800     05  RIP-STATUS              PIC X(02).                               
005900         88  RIP-OK                       VALUE '00'.                     
006000     05  PRT-STATUS              PIC X(02).                               
006100         88  PRT-OK                       VALUE '00'.                     
006200     05  FILLER                  PIC X(04).                               
006300*                                                                         
006400 01  WS-SWITCHES.                                                         
006500     05  RIP-EOF-SW              PIC X(01) VALUE 'N'.                     
006600         88  RIP-EOF                      VALUE 'Y'.                      
006700     05  WS-IMAGE-ACTIVE-SW      PIC X(01) VALUE 'N'.                     
006800         88  WS-IMAGE-ACTIVE              VALUE 'Y'.                      
006900     05  FILLER                  PIC X(02).                               
007000*                                                                         
007100*    HOLD AREA FOR THE CONTROL BREAK - COMPARED AGAINST EVERY             
007200*    INCOMING RR-IMAGE-ID THE SAME WAY COV19USA HELD THE PRIOR            
007300*    REPORTING DATE.                                                      
007400 01  WS-HOLD-FIELDS.                                                      
007500     05  WS-PREV-IMAGE-ID        PIC X(12) VALUE SPACE.                   
007600     05  FILLER                  PIC X(04).                               
007700*                                                                         
007800*    PER-IMAGE COUNTERS, RESET AT EVERY CONTROL BREAK.  DETECT-           
007900*    COUNT IS KEPT AS DISPLAY SO IT CAN GO STRAIGHT TO THE                
008000*    SUBTOTAL LINE; WS-IMG-DETECT-COUNT-R REDEFINES IT AS COMP            
008100*    FOR THE AVERAGE-CONFIDENCE DIVIDE.                                   
008200 01  WS-IMAGE-ACCUM.                                                      
008300     05  WS-IMG-RIPE-COUNT       PIC S9(05) USAGE IS COMP                 
008400                                             VALUE ZERO.                  
008500     05  WS-IMG-UNRIPE-COUNT     PIC S9(05) USAGE IS COMP                 
008600                                             VALUE ZERO.                  
008700     05  WS-IMG-HALF-RIPE-COUNT  PIC S9(05) USAGE IS COMP                 
008800                                             VALUE ZERO.                  
008900     05  WS-IMG-OTHER-COUNT      PIC S9(05) USAGE IS COMP                 
009000                                             VALUE ZERO.                  
009100     05  WS-IMG-DETECT-COUNT     PIC 9(05) VALUE ZERO.                    
009200     05  WS-IMG-DETECT-COUNT-R REDEFINES WS-IMG-DETECT-COUNT              
009300                                 PIC 9(05) USAGE IS COMP.                 
009400     05  WS-IMG-CONF-SUM         PIC 9(03)V9999 USAGE IS COMP             
009500                                             VALUE ZERO.                  
009600     05  WS-IMG-AVG-CONF         PIC 9V9999 VALUE ZERO.                   
009700     05  FILLER                  PIC X(04).                               
009800*                                                                         
009900*    RUN TOTALS ACROSS ALL IMAGES.  IMAGES AND DETECTIONS ARE             
010000*    EACH KEPT AS DISPLAY FOR THE GRAND-TOTAL LINE AND REDEFINED          
010100*    AS COMP FOR THE ADD STATEMENTS THAT MAINTAIN THEM.                   
010200 01  WS-GRAND-TOTALS.                                                     
010300     05  WS-GRAND-IMAGES         PIC 9(05) VALUE ZERO.                    
010400     05  WS-GRAND-IMAGES-R REDEFINES WS-GRAND-IMAGES                      
010500                                 PIC 9(05) USAGE IS COMP.                 
010600     05  WS-GRAND-DETECTIONS     PIC 9(06) VALUE ZERO.                    
010700     05  WS-GRAND-DETECTIONS-R REDEFINES WS-GRAND-DETECTIONS              
010800                                 PIC 9(06) USAGE IS COMP.                 
010900     05  WS-GRAND-RIPE-COUNT     PIC S9(05) USAGE IS COMP                 
011000                                             VALUE ZERO.                  
011100     05  WS-GRAND-UNRIPE-COUNT   PIC S9(05) USAGE IS COMP                 
011200                                             VALUE ZERO.                  
011300     05  WS-GRAND-HALF-RIPE-COUNT PIC S9(05) USAGE IS COMP                
011400                                             VALUE ZERO.                  
011500     05  WS-GRAND-OTHER-COUNT    PIC S9(05) USAGE IS COMP                 
011600                                             VALUE ZERO.                  
011700     05  FILLER                  PIC X(04).                               
011800*                                                                         
011900*    SLASH-PUNCTUATED DATE WORK AREA FOR THE HEADING LINE, BUILT          
012000*    FROM THE PACKED YYYYMMDD RUN-DATE FIELDS.                            
012100 01  WS-DATE-DISPLAY.                                                     
012200     05  WS-DD-MONTH             PIC 9(02).                               
012300     05  FILLER                  PIC X(01) VALUE '/'.                     
012400     05  WS-DD-DAY               PIC 9(02).                               
012500     05  FILLER                  PIC X(01) VALUE '/'.                     
012600     05  WS-DD-YEAR              PIC 9(04).                               
012700*                                                                         
012800 01  DETAIL-LINE-1.                                                       
012900     05  FILLER                  PIC X(02) VALUE SPACE.                   
013000     05  DL1-IMAGE-ID            PIC X(12).                               
013100     05  FILLER                  PIC X(02) VALUE SPACE.                   
013200     05  DL1-STATE               PIC X(10).                               
013300     05  FILLER                  PIC X(02) VALUE SPACE.                   
013400     05  DL1-CONFIDENCE          PIC 9.9999.                              
013500     05  FILLER                  PIC X(02) VALUE SPACE.                   
013600     05  FILLER                  PIC X(02) VALUE 'X='.                    
013700     05  DL1-BBOX-X              PIC ZZZZ9.                               
013800     05  FILLER                  PIC X(01) VALUE SPACE.                   
013900     05  FILLER                  PIC X(02) VALUE 'Y='.                    
014000     05  DL1-BBOX-Y              PIC ZZZZ9.                               
014100     05  FILLER                  PIC X(01) VALUE SPACE.                   
014200     05  FILLER                  PIC X(02) VALUE 'W='.                    
014300     05  DL1-BBOX-WIDTH          PIC ZZZZ9.                               
014400     05  FILLER                  PIC X(01) VALUE SPACE.                   
014500     05  FILLER                  PIC X(02) VALUE 'H='.                    
014600     05  DL1-BBOX-HEIGHT         PIC ZZZZ9.                               
014700     05  FILLER                  PIC X(65) VALUE SPACE.                   
014800*                                                                         
014900 01  SUBTOTAL-LINE-1.                                                     
015000     05  FILLER                  PIC X(02) VALUE SPACE.                   
015100     05  FILLER                  PIC X(06) VALUE 'IMAGE '.                
015200     05  SL1-IMAGE-ID            PIC X(12).                               
015300     05  FILLER                  PIC X(02) VALUE SPACE.                   
015400     05  FILLER                  PIC X(05) VALUE 'RIPE '.                 
015500     05  SL1-RIPE-COUNT          PIC ZZ9.                                 
015600     05  FILLER                  PIC X(02) VALUE SPACE.                   
015700     05  FILLER                  PIC X(07) VALUE 'UNRIPE '.               
015800     05  SL1-UNRIPE-COUNT        PIC ZZ9.                                 
015900     05  FILLER                  PIC X(02) VALUE SPACE.                   
016000     05  FILLER                  PIC X(10) VALUE 'HALF-RIPE '.            
016100     05  SL1-HALF-RIPE-COUNT     PIC ZZ9.                                 
016200     05  FILLER                  PIC X(02) VALUE SPACE.                   
016300     05  FILLER                  PIC X(06) VALUE 'OTHER '.                
016400     05  SL1-OTHER-COUNT         PIC ZZ9.                                 
016500     05  FILLER                  PIC X(02) VALUE SPACE.                   
016600     05  FILLER                  PIC X(09) VALUE 'AVG CONF '.             
016700     05  SL1-AVG-CONF            PIC 9.9999.                              
016800     05  FILLER                  PIC X(47) VALUE SPACE.                   
016900*                                                                         
017000 01  TOTAL-LINE-1.                                                        
017100     05  FILLER                  PIC X(02) VALUE SPACE.                   
017200     05  FILLER                  PIC X(13)                                
017300                     VALUE 'TOTAL IMAGES '.                               
017400     05  TL1-TOTAL-IMAGES        PIC ZZZZ9.                               
017500     05  FILLER                  PIC X(04) VALUE SPACE.                   
017600     05  FILLER                  PIC X(17)                                
017700                     VALUE 'TOTAL DETECTIONS '.                           
017800     05  TL1-TOTAL-DETECTIONS    PIC ZZZZZ9.                              
017900     05  FILLER                  PIC X(85) VALUE SPACE.                   
018000*                                                                         
018100 01  TOTAL-LINE-2.                                                        
018200     05  FILLER                  PIC X(02) VALUE SPACE.                   
018300     05  FILLER                  PIC X(05) VALUE 'RIPE '.                 
018400     05  TL2-RIPE                PIC ZZZZ9.                               
018500     05  FILLER                  PIC X(02) VALUE SPACE.                   
018600     05  FILLER                  PIC X(07) VALUE 'UNRIPE '.               
018700     05  TL2-UNRIPE              PIC ZZZZ9.                               
018800     05  FILLER                  PIC X(02) VALUE SPACE.                   
018900     05  FILLER                  PIC X(10) VALUE 'HALF-RIPE '.            
019000     05  TL2-HALF-RIPE           PIC ZZZZ9.                               
019100     05  FILLER                  PIC X(02) VALUE SPACE.                   
019200     05  FILLER                  PIC X(06) VALUE 'OTHER '.                
019300     05  TL2-OTHER               PIC ZZZZ9.                               
019400     05  FILLER                  PIC X(76) VALUE SPACE.                   
019500*                                                                         
019600 01  HEADING-LINE-1.                                                      
019700     05  FILLER                  PIC X(01) VALUE SPACE.                   
019800     05  FILLER                  PIC X(29)                                
019900             VALUE 'GREENHOUSE 3 RIPENESS SUMMARY'.                       
020000     05  FILLER                  PIC X(21) VALUE SPACE.                   
020100     05  FILLER                  PIC X(09) VALUE 'RUN DATE:'.             
020200     05  HL1-RUN-DATE            PIC X(10).                               
020300     05  FILLER                  PIC X(62) VALUE SPACE.                   
020400*                                                                         
020500 COPY PRINTCTL.                                                           
020600*=================================================================        
020700 PROCEDURE DIVISION.                                                      
020800*-----------------------------------------------------------------        
020900 0000-MAIN-PROCESSING.                                                    
021000*-----------------------------------------------------------------        
021100     PERFORM 1000-OPEN-FILES.                                             
021200     PERFORM 9100-PRINT-HEADING-LINES.                                    
021300     PERFORM 8000-READ-RIPENESS-FILE.                                     
021400     IF NOT RIP-EOF                                                       
021500         MOVE RR-IMAGE-ID TO WS-PREV-IMAGE-ID                             
021600         SET WS-IMAGE-ACTIVE TO TRUE                                      
021700     END-IF.                                                              
021800     PERFORM 2000-PROCESS-ONE-DETECTION THRU 2000-EXIT                    
021900         UNTIL RIP-EOF.                                                   
022000     IF WS-IMAGE-ACTIVE                                                   
022100         PERFORM 2200-PRINT-IMAGE-SUBTOTAL THRU 2200-EXIT                 
022200     END-IF.                                                              
022300     PERFORM 2900-PRINT-GRAND-TOTALS.                                     
022400     PERFORM 3000-CLOSE-FILES.                                            
022500     GOBACK.                                                              
022600*-----------------------------------------------------------------        
022700 1000-OPEN-FILES.                                                         
022800*-----------------------------------------------------------------        
022900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.                  
023000     MOVE WS-CURRENT-YEAR       TO WS-RUN-YEAR.                           
023100     MOVE WS-CURRENT-MONTH      TO WS-RUN-MONTH.                          
023200     MOVE WS-CURRENT-DAY        TO WS-RUN-DAY.                            
023300     OPEN INPUT  RIPENESS-FILE.                                           
023400     IF NOT RIP-OK                                                        
023500         SET RIP-EOF TO TRUE                                              
023600     END-IF.                                                              
023700     OPEN OUTPUT RIPENESS-REPORT.                                         
023800*-----------------------------------------------------------------        
023900* 2000-PROCESS-ONE-DETECTION                                              
024000* THE CONTROL BREAK.  WHEN THE INCOMING IMAGE-ID DIFFERS FROM             
024100* THE HOLD AREA WE'VE FINISHED THAT IMAGE - PRINT ITS SUBTOTAL            
024200* LINE AND MOVE THE NEW KEY INTO THE HOLD AREA BEFORE GOING ON,           
024300* SAME AS COV19USA DID WITH THE REPORTING DATE.                           
024400*-----------------------------------------------------------------        
024500 2000-PROCESS-ONE-DETECTION.                                              
024600     IF RR-IMAGE-ID NOT = WS-PREV-IMAGE-ID                                
024700         PERFORM 2200-PRINT-IMAGE-SUBTOTAL THRU 2200-EXIT                 
024800         MOVE RR-IMAGE-ID TO WS-PREV-IMAGE-ID                             
024900     END-IF.                                                              
025000     PERFORM 2100-ACCUMULATE-ONE-DETECTION THRU 2100-EXIT.                
025100     PERFORM 8000-READ-RIPENESS-FILE.                                     
025200 2000-EXIT.                                                               
025300     EXIT.                                                                
025400*-----------------------------------------------------------------        
025500 2100-ACCUMULATE-ONE-DETECTION.                                           
025600*-----------------------------------------------------------------        
025700     MOVE RR-IMAGE-ID            TO DL1-IMAGE-ID.                         
025800     MOVE RR-RIPENESS-STATE      TO DL1-STATE.                            
025900     MOVE RR-CONFIDENCE          TO DL1-CONFIDENCE.                       
026000     MOVE RR-BBOX-X              TO DL1-BBOX-X.                           
026100     MOVE RR-BBOX-Y              TO DL1-BBOX-Y.                           
026200     MOVE RR-BBOX-WIDTH          TO DL1-BBOX-WIDTH.                       
026300     MOVE RR-BBOX-HEIGHT         TO DL1-BBOX-HEIGHT.                      
026400     MOVE DETAIL-LINE-1          TO PRINT-LINE.                           
026500     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
026600     EVALUATE TRUE                                                        
026700         WHEN RR-STATE-RIPE                                               
026800             ADD 1 TO WS-IMG-RIPE-COUNT                                   
026900             ADD 1 TO WS-GRAND-RIPE-COUNT                                 
027000         WHEN RR-STATE-UNRIPE                                             
027100             ADD 1 TO WS-IMG-UNRIPE-COUNT                                 
027200             ADD 1 TO WS-GRAND-UNRIPE-COUNT                               
027300         WHEN RR-STATE-HALF-RIPE                                          
027400             ADD 1 TO WS-IMG-HALF-RIPE-COUNT                              
027500             ADD 1 TO WS-GRAND-HALF-RIPE-COUNT                            
027600         WHEN OTHER                                                       
027700             ADD 1 TO WS-IMG-OTHER-COUNT                                  
027800             ADD 1 TO WS-GRAND-OTHER-COUNT                                
027900     END-EVALUATE.                                                        
028000     ADD RR-CONFIDENCE           TO WS-IMG-CONF-SUM.                      
028100     ADD 1                       TO WS-IMG-DETECT-COUNT-R.                
028200     ADD 1                       TO WS-GRAND-DETECTIONS-R.                
028300 2100-EXIT.                                                               
028400     EXIT.                                                                
028500*-----------------------------------------------------------------        
028600* 2200-PRINT-IMAGE-SUBTOTAL                                               
028700* AVERAGE CONFIDENCE IS SUM OVER COUNT, ROUNDED TO 4 DECIMALS -           
028800* DETECT-COUNT-R IS NEVER ZERO HERE BECAUSE THIS PARAGRAPH ONLY           
028900* RUNS AFTER AT LEAST ONE DETECTION WAS ACCUMULATED FOR THE               
029000* IMAGE IN THE HOLD AREA.                                                 
029100*-----------------------------------------------------------------        
029200 2200-PRINT-IMAGE-SUBTOTAL.                                               
029300     COMPUTE WS-IMG-AVG-CONF ROUNDED =                                    
029400         WS-IMG-CONF-SUM / WS-IMG-DETECT-COUNT-R.                         
029500     MOVE WS-PREV-IMAGE-ID       TO SL1-IMAGE-ID.                         
029600     MOVE WS-IMG-RIPE-COUNT      TO SL1-RIPE-COUNT.                       
029700     MOVE WS-IMG-UNRIPE-COUNT    TO SL1-UNRIPE-COUNT.                     
029800     MOVE WS-IMG-HALF-RIPE-COUNT TO SL1-HALF-RIPE-COUNT.                  
029900     MOVE WS-IMG-OTHER-COUNT     TO SL1-OTHER-COUNT.                      
030000     MOVE WS-IMG-AVG-CONF        TO SL1-AVG-CONF.                         
030100     MOVE SUBTOTAL-LINE-1        TO PRINT-LINE.                           
030200     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
030300     ADD 1                       TO WS-GRAND-IMAGES-R.                    
030400     MOVE ZERO TO WS-IMG-RIPE-COUNT WS-IMG-UNRIPE-COUNT                   
030500                  WS-IMG-HALF-RIPE-COUNT WS-IMG-OTHER-COUNT               
030600                  WS-IMG-DETECT-COUNT WS-IMG-CONF-SUM                     
030700                  WS-IMG-AVG-CONF.                                        
030800 2200-EXIT.                                                               
030900     EXIT.                                                                
031000*-----------------------------------------------------------------        
031100 2900-PRINT-GRAND-TOTALS.                                                 
031200*-----------------------------------------------------------------        
031300     MOVE WS-GRAND-IMAGES        TO TL1-TOTAL-IMAGES.                     
031400     MOVE WS-GRAND-DETECTIONS    TO TL1-TOTAL-DETECTIONS.                 
031500     MOVE TOTAL-LINE-1           TO PRINT-LINE.                           
031600     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
031700     MOVE WS-GRAND-RIPE-COUNT      TO TL2-RIPE.                           
031800     MOVE WS-GRAND-UNRIPE-COUNT    TO TL2-UNRIPE.                         
031900     MOVE WS-GRAND-HALF-RIPE-COUNT TO TL2-HALF-RIPE.                      
032000     MOVE WS-GRAND-OTHER-COUNT     TO TL2-OTHER.                          
032100     MOVE TOTAL-LINE-2           TO PRINT-LINE.                           
032200     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
032300*-----------------------------------------------------------------        
032400 3000-CLOSE-FILES.                                                        
032500*-----------------------------------------------------------------        
032600     IF RIP-OK                                                            
032700         CLOSE RIPENESS-FILE                                              
032800     END-IF.                                                              
032900     CLOSE RIPENESS-REPORT.                                               
033000*-----------------------------------------------------------------        
033100 8000-READ-RIPENESS-FILE.                                                 
033200*-----------------------------------------------------------------        
033300     READ RIPENESS-FILE                                                   
033400         AT END SET RIP-EOF TO TRUE                                       
033500     END-READ.                                                            
033600*-----------------------------------------------------------------        
033700* 9100-PRINT-HEADING-LINES                                                
033800*-----------------------------------------------------------------        
033900 9100-PRINT-HEADING-LINES.                                                
034000     MOVE WS-RUN-MONTH  TO WS-DD-MONTH.                                   
034100     MOVE WS-RUN-DAY    TO WS-DD-DAY.                                     
034200     MOVE WS-RUN-YEAR   TO WS-DD-YEAR.                                    
034300     MOVE WS-DATE-DISPLAY TO HL1-RUN-DATE.                                
034400     MOVE HEADING-LINE-1  TO PRINT-LINE.                                  
034500     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.                       
034600     ADD 1                TO PAGE-COUNT.                                  
034700     MOVE 1               TO LINE-COUNT.                                  
034800*-----------------------------------------------------------------        
034900 9110-WRITE-TOP-OF-PAGE.                                                  
035000*-----------------------------------------------------------------        
035100     WRITE PRINT-RECORD                                                   
035200         AFTER ADVANCING PAGE.                                            
035300     MOVE SPACE TO PRINT-LINE.                                            
035400 9110-EXIT.                                                               
035500     EXIT.                                                                
035600*-----------------------------------------------------------------        
035700 9120-WRITE-PRINT-LINE.                                                   
035800*-----------------------------------------------------------------        
035900     WRITE PRINT-RECORD                                                   
036000         AFTER ADVANCING LINE-SPACEING.                                   
036100     ADD LINE-SPACEING TO LINE-COUNT.                                     
036200     MOVE 1               TO LINE-SPACEING.                               
036300     MOVE SPACE           TO PRINT-LINE.                                  
036400 9120-EXIT.                                                               
036500     EXIT.                                                                
