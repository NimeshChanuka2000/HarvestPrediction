000100*=================================================================        
000200* PROGRAM NAME:    HARVMAIN                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/18/94 E.ACKERMAN     WRITTEN AS THE NIGHTLY DRIVER FOR THE           
000900*                         GREENHOUSE 3 HARVEST PREDICTION RUN.            
001000*                         READS THE ENVIRONMENT HISTORY, READS            
001100*                         THE PLANT MASTER, PRINTS THE FORECAST.          
001200* 07/11/98 R.MELENDEZ     PULL THE PREDICTION MATH OUT INTO A             
001300*                         CALLED SUBPROGRAM, HARVCALC (GH-108) -          
001400*                         THIS PROGRAM NOW JUST STAGES THE                
001500*                         READING/TREND DATA AND CALLS IT.                
001600* 03/30/99 R.MELENDEZ     Y2K - RUN DATE NOW COMES FROM FUNCTION          
001700*                         CURRENT-DATE, NOT AN OPERATOR-KEYED             
001800*                         2-DIGIT-YEAR CARD.                              
001900* 01/14/02 J.OKONKWO      SET HL-ENV-NOT-READABLE WHEN THE                
002000*                         ENVIRONMENT HISTORY FILE FAILS TO OPEN          
002100*                         SO HARVCALC FALLS BACK CLEANLY (GH-142).        
002200*=================================================================        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.  HARVMAIN.                                                   
002500 AUTHOR. E. ACKERMAN.                                                     
002600 INSTALLATION.  MORONS, LOSERS AND BIMBOES.                               
002700 DATE-WRITTEN.  04/18/94.                                                 
002800 DATE-COMPILED.                                                           
002900 SECURITY. NON-CONFIDENTIAL.                                              
003000*=================================================================        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-3096.                                               
003400 OBJECT-COMPUTER. IBM-3096.                                               
003500*-----------------------------------------------------------------        
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT PLANT-MASTER-IN  ASSIGN TO PLANTIN                            
003900         FILE STATUS IS PMI-STATUS.                                       
004000     SELECT PLANT-MASTER-OUT ASSIGN TO PLANTOUT                           
004100         FILE STATUS IS PMO-STATUS.                                       
004200     SELECT ENV-HISTORY      ASSIGN TO ENVHIST                            
004300         FILE STATUS IS ENV-STATUS.                                       
004400     SELECT PREDICTION-REPORT ASSIGN TO UT-S-PRTFILE                      
004500         FILE STATUS IS PRT-STATUS.                                       
004600*=================================================================        
004700 DATA DIVISION.                                                           
004800*-----------------------------------------------------------------        
004900 FILE SECTION.                                                            
005000*-----------------------------------------------------------------        
005100 FD  PLANT-MASTER-IN                                                      
005200         LABEL RECORDS ARE STANDARD                                       
005300         RECORDING MODE IS F.                                             
005400 COPY PLANTREC.                                                           
005500*-----------------------------------------------------------------        
005600 FD  PLANT-MASTER-OUT                                                     
005700         LABEL RECORDS ARE STANDARD                                       
005800         RECORDING MODE IS F.                                             
005900 01  PLANT-OUT-RECORD.                                                    
006000     05  PO-PLANT-ID             PIC X(10).                               
006100     05  PO-PLANT-NAME           PIC X(20).                               
006200     05  PO-VARIETY              PIC X(20).                               
006300     05  PO-PLANTING-DATE        PIC 9(08).                               
006400     05  PO-PRED-HARVEST-DATE    PIC 9(08).                               
006500     05  PO-LAST-UPDATED         PIC 9(08).                               
006600*-----------------------------------------------------------------        
006700 FD  ENV-HISTORY                                                          
006800         LABEL RECORDS ARE STANDARD                                       
006900         RECORDING MODE IS F.                                             
007000 COPY ENVREC.                                                             
007100*-----------------------------------------------------------------        
007200 FD  PREDICTION-REPORT                                                    
007300         LABEL RECORDS ARE STANDARD                                       
007400         RECORDING MODE IS F.                                             
007500 01  PRINT-RECORD.                                                        
007600     05  PRINT-LINE              PIC X(132).                              
007700*-----------------------------------------------------------------        
007800 WORKING-STORAGE SECTION.                                                 
007900*-----------------------------------------------------------------        
008000 01  WS-FILE-STATUS-FIELDS.                                               
008100     05  PMI-STATUS              PIC X(02).                               
008200         88  PMI-OK                       VALUE '00'.                     
008300     05  PMO-STATUS              PIC X(02).                               
008400         88  PMO-OK                       VALUE '00'.                     
008500     05  ENV-STATUS              PIC X(02).                               
008600         88  ENV-OK                       VALUE '00'.                     
008700     05  PRT-STATUS              PIC X(02).                               
008800         88  PRT-OK                       VALUE '00'.                     
008900     05  FILLER                  PIC X(04).                               
009000*                                                                         
009100 01  WS-SWITCHES.                                                         
009200     05  PLANT-EOF-SW            PIC X(01) VALUE 'N'.                     
009300         88  PLANT-EOF                    VALUE 'Y'.                      
009400     05  ENV-EOF-SW              PIC X(01) VALUE 'N'.                     
009500         88  ENV-EOF                      VALUE 'Y'.                      
009600     05  FILLER                  PIC X(02).                               
009700*                                                                         
009800*   TREND ACCUMULATION - HELD ACROSS THE WHOLE ENV-HISTORY READ,          
009900*   THEN CONVERTED TO AVERAGES BEFORE THE PLANT LOOP BEGINS.              
010000 01  WS-TREND-ACCUM.                                                      
010100     05  WS-TREND-COUNT          PIC S9(05) USAGE IS COMP                 
010200                                             VALUE ZERO.                  
010300     05  WS-TREND-SUM-TEMP       PIC S9(07)V99.                           
010400     05  WS-TREND-SUM-HUMID      PIC S9(07)V99.                           
010500     05  WS-TREND-SUM-SOIL       PIC S9(07)V99.                           
010600     05  FILLER                  PIC X(04).                               
010700*                                                                         
010800 01  WS-REPORT-TOTALS.                                                    
010900     05  WS-PLANTS-PROCESSED     PIC S9(05) USAGE IS COMP                 
011000                                             VALUE ZERO.                  
011100     05  WS-SUM-ADJUSTED-DAYS    PIC S9(07) USAGE IS COMP                 
011200                                             VALUE ZERO.                  
011300     05  WS-AVG-ADJUSTED-DAYS    PIC ZZ9.99.                              
011400     05  FILLER                  PIC X(04).                               
011500*                                                                         
011600*   DATE-DISPLAY WORK AREAS - SLASH-PUNCTUATED FORM FOR THE               
011700*   REPORT, BUILT FROM THE PACKED YYYYMMDD FIELDS ON EACH LINE.           
011800 01  WS-DATE-DISPLAY.                                                     
011900     05  WS-DD-MONTH             PIC 9(02).                               
012000     05  FILLER                  PIC X(01) VALUE '/'.                     
012100     05  WS-DD-DAY               PIC 9(02).                               
012200     05  FILLER                  PIC X(01) VALUE '/'.                     
012300     05  WS-DD-YEAR              PIC 9(04).                               
012400*                                                                         
012500 01  DETAIL-LINE-1.                                                       
012600     05  DL1-PLANT-ID            PIC X(10).                               
012700     05  FILLER                  PIC X(02) VALUE SPACE.                   
012800     05  DL1-VARIETY             PIC X(20).                               
012900     05  FILLER                  PIC X(01) VALUE SPACE.                   
013000     05  DL1-PLANTING-DATE       PIC X(10).                               
013100     05  FILLER                  PIC X(02) VALUE SPACE.                   
013200     05  DL1-BASE-DAYS           PIC ZZ9.                                 
013300     05  FILLER                  PIC X(02) VALUE SPACE.                   
013400     05  DL1-ENV-MULT            PIC Z9.9999.                             
013500     05  FILLER                  PIC X(01) VALUE SPACE.                   
013600     05  DL1-TREND-MULT          PIC Z9.9999.                             
013700     05  FILLER                  PIC X(01) VALUE SPACE.                   
013800     05  DL1-FINAL-MULT          PIC Z9.9999.                             
013900     05  FILLER                  PIC X(02) VALUE SPACE.                   
014000     05  DL1-ADJUSTED-DAYS       PIC ZZ9.                                 
014100     05  FILLER                  PIC X(02) VALUE SPACE.                   
014200     05  DL1-HARVEST-DATE        PIC X(10).                               
014300     05  FILLER                  PIC X(02) VALUE SPACE.                   
014400     05  DL1-DAYS-TO-HARVEST     PIC -ZZZ9.                               
014500     05  FILLER                  PIC X(29) VALUE SPACE.                   
014600*                                                                         
014700 01  TOTAL-LINE-1.                                                        
014800     05  FILLER                  PIC X(20)                                
014900                     VALUE 'PLANTS PROCESSED . .'.                        
015000     05  TL1-PLANTS-PROCESSED    PIC ZZ,ZZ9.                              
015100     05  FILLER                  PIC X(90) VALUE SPACE.                   
015200*                                                                         
015300 01  TOTAL-LINE-2.                                                        
015400     05  FILLER                  PIC X(28)                                
015500                     VALUE 'AVERAGE ADJUSTED DAYS . . .'.                 
015600     05  TL2-AVG-ADJUSTED-DAYS   PIC ZZ9.99.                              
015700     05  FILLER                  PIC X(97) VALUE SPACE.                   
015800*                                                                         
015900 01  HEADING-LINE-1.                                                      
016000     05  FILLER                  PIC X(01) VALUE SPACE.                   
016100     05  FILLER                  PIC X(29)                                
016200             VALUE 'GREENHOUSE 3 HARVEST FORECAST'.                       
016300     05  FILLER                  PIC X(20) VALUE SPACE.                   
016400     05  FILLER                  PIC X(09) VALUE 'RUN DATE:'.             
016500     05  HL1-RUN-DATE            PIC X(10).                               
016600     05  FILLER                  PIC X(10) VALUE SPACE.                   
016700     05  FILLER                  PIC X(05) VALUE 'PAGE:'.                 
016800     05  HL1-PAGE-NUM            PIC ZZZZ9.                               
016900     05  FILLER                  PIC X(38) VALUE SPACE.                   
017000*                                                                         
017100 01  HEADING-LINE-2.                                                      
017200     05  FILLER    PIC X(12) VALUE 'PLANT-ID    '.                        
017300     05  FILLER    PIC X(23) VALUE 'VARIETY                '.             
017400     05  FILLER    PIC X(13) VALUE 'PLANTING-DATE'.                       
017500     05  FILLER    PIC X(09) VALUE ' BASE-DYS'.                           
017600     05  FILLER    PIC X(10) VALUE '  ENV-MULT'.                          
017700     05  FILLER    PIC X(09) VALUE 'TRND-MULT'.                           
017800     05  FILLER    PIC X(10) VALUE 'FINAL-MULT'.                          
017900     05  FILLER    PIC X(09) VALUE ' ADJ-DYS'.                            
018000     05  FILLER    PIC X(14) VALUE '  HARVEST-DATE'.                      
018100     05  FILLER    PIC X(30) VALUE '  DAYS-TO-HRVST'.                     
018200*                                                                         
018300 COPY HARVLINK.                                                           
018400 COPY PRINTCTL.                                                           
018500*=================================================================        
018600 PROCEDURE DIVISION.                                                      
018700*-----------------------------------------------------------------        
018800 0000-MAIN-PROCESSING.                                                    
018900*-----------------------------------------------------------------        
019000     PERFORM 1000-OPEN-FILES.                                             
019100     PERFORM 1500-ACCUMULATE-ENV-HISTORY THRU 1500-EXIT.                  
019200     PERFORM 1600-COMPUTE-TREND-AVERAGES THRU 1600-EXIT.                  
019300     PERFORM 9100-PRINT-HEADING-LINES.                                    
019400     PERFORM 8000-READ-PLANT-MASTER-IN.                                   
019500     PERFORM 2000-PROCESS-PLANT-FILE                                      
019600         UNTIL PLANT-EOF.                                                 
019700     PERFORM 2900-PRINT-TOTALS.                                           
019800     PERFORM 3000-CLOSE-FILES.                                            
019900     GOBACK.                                                              
020000*-----------------------------------------------------------------        
020100 1000-OPEN-FILES.                                                         
020200*-----------------------------------------------------------------        
020300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.                  
020400     MOVE WS-CURRENT-YEAR       TO WS-RUN-YEAR.                           
020500     MOVE WS-CURRENT-MONTH      TO WS-RUN-MONTH.                          
020600     MOVE WS-CURRENT-DAY        TO WS-RUN-DAY.                            
020700     MOVE WS-RUN-DATE           TO HL-RUN-DATE.                           
020800     OPEN INPUT  PLANT-MASTER-IN.                                         
020900     OPEN OUTPUT PLANT-MASTER-OUT.                                        
021000     OPEN OUTPUT PREDICTION-REPORT.                                       
021100     SET HL-ENV-READABLE TO TRUE.                                         
021200     OPEN INPUT  ENV-HISTORY.                                             
021300     IF NOT ENV-OK                                                        
021400         SET HL-ENV-NOT-READABLE TO TRUE                                  
021500         SET ENV-EOF TO TRUE                                              
021600     END-IF.                                                              
021700*-----------------------------------------------------------------        
021800* 1500-ACCUMULATE-ENV-HISTORY                                             
021900* READS THE ENVIRONMENT HISTORY, NEWEST-FIRST, UP TO 168 VALID            
022000* RECORDS.  THE FIRST VALID RECORD READ BECOMES THE CURRENT               
022100* READING; EVERY VALID RECORD READ (INCLUDING THE FIRST) IS               
022200* ADDED INTO THE TREND SUMS.                                              
022300*-----------------------------------------------------------------        
022400 1500-ACCUMULATE-ENV-HISTORY.                                             
022500     MOVE 'N' TO HL-CUR-EXISTS-SW.                                        
022600     IF ENV-EOF                                                           
022700         GO TO 1500-EXIT                                                  
022800     END-IF.                                                              
022900     PERFORM 8100-READ-ENV-HISTORY.                                       
023000     PERFORM 1510-ACCUMULATE-ONE-READING                                  
023100         UNTIL ENV-EOF OR WS-TREND-COUNT = 168.                           
023200 1500-EXIT.                                                               
023300     EXIT.                                                                
023400*-----------------------------------------------------------------        
023500 1510-ACCUMULATE-ONE-READING.                                             
023600     IF ER-VALID                                                          
023700         IF NOT HL-CUR-EXISTS                                             
023800             SET HL-CUR-EXISTS TO TRUE                                    
023900             MOVE ER-TEMPERATURE    TO HL-CUR-TEMP                        
024000             MOVE ER-HUMIDITY       TO HL-CUR-HUMIDITY                    
024100             MOVE ER-SOIL-MOISTURE  TO HL-CUR-SOIL                        
024200         END-IF                                                           
024300         ADD ER-TEMPERATURE    TO WS-TREND-SUM-TEMP                       
024400         ADD ER-HUMIDITY       TO WS-TREND-SUM-HUMID                      
024500         ADD ER-SOIL-MOISTURE  TO WS-TREND-SUM-SOIL                       
024600         ADD 1                 TO WS-TREND-COUNT                          
024700     END-IF.                                                              
024800     PERFORM 8100-READ-ENV-HISTORY.                                       
024900*-----------------------------------------------------------------        
025000 1600-COMPUTE-TREND-AVERAGES.                                             
025100*-----------------------------------------------------------------        
025200     IF WS-TREND-COUNT = ZERO                                             
025300         MOVE ZERO TO HL-TREND-COUNT                                      
025400     ELSE                                                                 
025500         MOVE WS-TREND-COUNT TO HL-TREND-COUNT                            
025600         COMPUTE HL-TREND-TEMP-AVG ROUNDED =                              
025700             WS-TREND-SUM-TEMP / WS-TREND-COUNT                           
025800         COMPUTE HL-TREND-HUMIDITY-AVG ROUNDED =                          
025900             WS-TREND-SUM-HUMID / WS-TREND-COUNT                          
026000         COMPUTE HL-TREND-SOIL-AVG ROUNDED =                              
026100             WS-TREND-SUM-SOIL / WS-TREND-COUNT                           
026200     END-IF.                                                              
026300 1600-EXIT.                                                               
026400     EXIT.                                                                
026500*-----------------------------------------------------------------        
026600* 2000-PROCESS-PLANT-FILE                                                 
026700* ONE CALL TO HARVCALC PER PLANT.  THE RESULT GROUP COMES BACK            
026800* FILLED IN AND IS MOVED STRAIGHT ONTO THE OUTPUT RECORD AND THE          
026900* REPORT DETAIL LINE.                                                     
027000*-----------------------------------------------------------------        
027100 2000-PROCESS-PLANT-FILE.                                                 
027200     MOVE PR-VARIETY       TO HL-VARIETY.                                 
027300     MOVE PR-PLANTING-DATE TO HL-PLANTING-DATE.                           
027400     CALL 'HARVCALC' USING HL-CONTROL-FIELDS,                             
027500                           HL-CURRENT-READING,                            
027600                           HL-TREND-READING,                              
027700                           HL-PLANT-FIELDS,                               
027800                           HL-RESULT-FIELDS                               
027900     END-CALL.                                                            
028000     MOVE PR-PLANT-ID          TO PO-PLANT-ID.                            
028100     MOVE PR-PLANT-NAME        TO PO-PLANT-NAME.                          
028200     MOVE PR-VARIETY           TO PO-VARIETY.                             
028300     MOVE PR-PLANTING-DATE     TO PO-PLANTING-DATE.                       
028400     MOVE HL-PRED-HARVEST-DATE TO PO-PRED-HARVEST-DATE.                   
028500     MOVE WS-RUN-DATE          TO PO-LAST-UPDATED.                        
028600     WRITE PLANT-OUT-RECORD.                                              
028700     PERFORM 2500-PRINT-DETAIL-LINE THRU 2500-EXIT.                       
028800     ADD 1                    TO WS-PLANTS-PROCESSED.                     
028900     ADD HL-ADJUSTED-DAYS     TO WS-SUM-ADJUSTED-DAYS.                    
029000     PERFORM 8000-READ-PLANT-MASTER-IN.                                   
029100*-----------------------------------------------------------------        
029200 2500-PRINT-DETAIL-LINE.                                                  
029300*-----------------------------------------------------------------        
029400     MOVE PR-PLANT-ID   TO DL1-PLANT-ID.                                  
029500     MOVE PR-VARIETY    TO DL1-VARIETY.                                   
029600     MOVE PR-PLANT-MONTH TO WS-DD-MONTH.                                  
029700     MOVE PR-PLANT-DAY   TO WS-DD-DAY.                                    
029800     MOVE PR-PLANT-YEAR  TO WS-DD-YEAR.                                   
029900     MOVE WS-DATE-DISPLAY TO DL1-PLANTING-DATE.                           
030000     MOVE HL-BASE-DAYS      TO DL1-BASE-DAYS.                             
030100     MOVE HL-ENV-MULT       TO DL1-ENV-MULT.                              
030200     MOVE HL-TREND-MULT     TO DL1-TREND-MULT.                            
030300     MOVE HL-FINAL-MULT     TO DL1-FINAL-MULT.                            
030400     MOVE HL-ADJUSTED-DAYS  TO DL1-ADJUSTED-DAYS.                         
030500     MOVE HL-PH-MONTH TO WS-DD-MONTH.                                     
030600     MOVE HL-PH-DAY   TO WS-DD-DAY.                                       
030700     MOVE HL-PH-YEAR  TO WS-DD-YEAR.                                      
030800     MOVE WS-DATE-DISPLAY TO DL1-HARVEST-DATE.                            
030900     MOVE HL-DAYS-TO-HARVEST TO DL1-DAYS-TO-HARVEST.                      
031000     IF LINE-COUNT > LINES-ON-PAGE                                        
031100         PERFORM 9100-PRINT-HEADING-LINES                                 
031200     END-IF.                                                              
031300     MOVE DETAIL-LINE-1 TO PRINT-LINE.                                    
031400     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
031500 2500-EXIT.                                                               
031600     EXIT.                                                                
031700*-----------------------------------------------------------------        
031800 2900-PRINT-TOTALS.                                                       
031900*-----------------------------------------------------------------        
032000     IF WS-PLANTS-PROCESSED > ZERO                                        
032100         COMPUTE WS-AVG-ADJUSTED-DAYS ROUNDED =                           
032200             WS-SUM-ADJUSTED-DAYS / WS-PLANTS-PROCESSED                   
032300     ELSE                                                                 
032400         MOVE ZERO TO WS-AVG-ADJUSTED-DAYS                                
032500     END-IF.                                                              
032600     MOVE WS-PLANTS-PROCESSED  TO TL1-PLANTS-PROCESSED.                   
032700     MOVE TOTAL-LINE-1         TO PRINT-LINE.                             
032800     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
032900     MOVE WS-AVG-ADJUSTED-DAYS TO TL2-AVG-ADJUSTED-DAYS.                  
033000     MOVE TOTAL-LINE-2         TO PRINT-LINE.                             
033100     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
033200*-----------------------------------------------------------------        
033300 3000-CLOSE-FILES.                                                        
033400*-----------------------------------------------------------------        
033500     CLOSE PLANT-MASTER-IN                                                
033600           PLANT-MASTER-OUT                                               
033700           PREDICTION-REPORT.                                             
033800     IF ENV-OK                                                            
033900         CLOSE ENV-HISTORY                                                
034000     END-IF.                                                              
034100*-----------------------------------------------------------------        
034200 8000-READ-PLANT-MASTER-IN.                                               
034300*-----------------------------------------------------------------        
034400     READ PLANT-MASTER-IN                                                 
034500         AT END SET PLANT-EOF TO TRUE                                     
034600     END-READ.                                                            
034700*-----------------------------------------------------------------        
034800 8100-READ-ENV-HISTORY.                                                   
034900*-----------------------------------------------------------------        
035000     READ ENV-HISTORY                                                     
035100         AT END SET ENV-EOF TO TRUE                                       
035200     END-READ.                                                            
035300*-----------------------------------------------------------------        
035400* 9100-PRINT-HEADING-LINES                                                
035500*-----------------------------------------------------------------        
035600 9100-PRINT-HEADING-LINES.                                                
035700     MOVE WS-RUN-MONTH  TO WS-DD-MONTH.                                   
035800     MOVE WS-RUN-DAY    TO WS-DD-DAY.                                     
035900     MOVE WS-RUN-YEAR   TO WS-DD-YEAR.                                    
036000     MOVE WS-DATE-DISPLAY TO HL1-RUN-DATE.                                
036100     MOVE PAGE-COUNT   TO HL1-PAGE-NUM.                                   
036200     MOVE HEADING-LINE-1  TO PRINT-LINE.                                  
036300     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.                       
036400     MOVE HEADING-LINE-2  TO PRINT-LINE.                                  
036500     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
036600     ADD 1                TO PAGE-COUNT.                                  
036700     MOVE 4               TO LINE-COUNT.                                  
036800*-----------------------------------------------------------------        
036900 9110-WRITE-TOP-OF-PAGE.                                                  
037000*-----------------------------------------------------------------        
037100     WRITE PRINT-RECORD                                                   
037200         AFTER ADVANCING PAGE.                                            
037300     MOVE SPACE TO PRINT-LINE.                                            
037400 9110-EXIT.                                                               
037500     EXIT.                                                                
037600*-----------------------------------------------------------------        
037700 9120-WRITE-PRINT-LINE.                                                   
037800*-----------------------------------------------------------------        
037900     WRITE PRINT-RECORD                                                   
038000         AFTER ADVANCING LINE-SPACEING.                                   
038100     ADD LINE-SPACEING TO LINE-COUNT.                                     
038200     MOVE 1               TO LINE-SPACEING.                               
038300     MOVE SPACE           TO PRINT-LINE.                                  
038400 9120-EXIT.                                                               
038500     EXIT.                                                                
