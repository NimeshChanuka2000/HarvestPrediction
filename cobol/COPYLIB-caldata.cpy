000100*   COPYLIB  CALDATA                                                      
000200*   CALENDAR CONSTANT TABLES SHARED BY EVERY PROGRAM THAT DOES            
000300*   ITS OWN DATE ARITHMETIC (HARVCALC, SENSAGG) - DAYS-IN-MONTH           
000400*   FOR THE CARRY LOOP, CUM-DAYS FOR THE ORDINAL-DAY FORMULA.             
000500*   BOTH ARE NON-LEAP; CALLERS BUMP FEBRUARY THEMSELVES.                  
000600*   07/11/98 R.MELENDEZ  ORIGINAL - PULLED OUT OF HARVCALC SO             
000700*                        SENSAGG DIDN'T HAVE TO CARRY ITS OWN             
000800*                        COPY OF THE SAME TWELVE NUMBERS (GH-114).        
000900 01  DAYS-IN-MONTH-LITERALS.                                              
001000     05  FILLER                  PIC 9(02) VALUE 31.                      
001100     05  FILLER                  PIC 9(02) VALUE 28.                      
001200     05  FILLER                  PIC 9(02) VALUE 31.                      
001300     05  FILLER                  PIC 9(02) VALUE 30.                      
001400     05  FILLER                  PIC 9(02) VALUE 31.                      
001500     05  FILLER                  PIC 9(02) VALUE 30.                      
001600     05  FILLER                  PIC 9(02) VALUE 31.                      
001700     05  FILLER                  PIC 9(02) VALUE 31.                      
001800     05  FILLER                  PIC 9(02) VALUE 30.                      
001900     05  FILLER                  PIC 9(02) VALUE 31.                      
002000     05  FILLER                  PIC 9(02) VALUE 30.                      
002100     05  FILLER                  PIC 9(02) VALUE 31.                      
002200 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LITERALS.                
002300     05  DAYS-IN-MONTH OCCURS 12 TIMES                                    
002400                      INDEXED BY DIM-INDEX  PIC 9(02).                    
002500*                                                                         
002600 01  CUM-DAYS-LITERALS.                                                   
002700     05  FILLER                  PIC 9(03) VALUE 000.                     
002800     05  FILLER                  PIC 9(03) VALUE 031.                     
002900     05  FILLER                  PIC 9(03) VALUE 059.                     
003000     05  FILLER                  PIC 9(03) VALUE 090.                     
003100     05  FILLER                  PIC 9(03) VALUE 120.                     
003200     05  FILLER                  PIC 9(03) VALUE 151.                     
003300     05  FILLER                  PIC 9(03) VALUE 181.                     
003400     05  FILLER                  PIC 9(03) VALUE 212.                     
003500     05  FILLER                  PIC 9(03) VALUE 243.                     
003600     05  FILLER                  PIC 9(03) VALUE 273.                     
003700     05  FILLER                  PIC 9(03) VALUE 304.                     
003800     05  FILLER                  PIC 9(03) VALUE 334.                     
003900 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERALS.                          
004000     05  CUM-DAYS OCCURS 12 TIMES                                         
004100               INDEXED BY CDX             PIC 9(03).                      
