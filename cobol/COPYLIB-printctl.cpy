000100*   COPYLIB  PRINTCTL                                                     
000200*   PAGE / LINE CONTROL AND RUN-DATE WORK AREA, SHARED BY ALL             
000300*   GREENHOUSE BATCH PRINT PROGRAMS (HARVMAIN, ENVSTAT, RIPESUM).         
000400*   05/12/94 E.ACKERMAN  ORIGINAL - LIFTED FROM THE COV19 REPORT          
000500*                        FAMILY SO EVERY PRINT PROGRAM PAGES AND          
000600*                        DATE-STAMPS THE SAME WAY.                        
000700*   03/02/98 R.MELENDEZ  ADD WS-RUN-DATE-FIELDS FOR HARVMAIN'S            
000800*                        DAYS-TO-HARVEST CALCULATION.                     
000900 01  PRINTER-CONTROL-FIELDS.                                              
001000     05  LINE-COUNT              PIC S9(03) USAGE IS COMP.                
001100     05  LINES-ON-PAGE           PIC S9(03) USAGE IS COMP                 
001200                                             VALUE +55.                   
001300     05  PAGE-COUNT              PIC S9(05) USAGE IS COMP                 
001400                                             VALUE +1.                    
001500     05  LINE-SPACEING           PIC S9(01) USAGE IS COMP                 
001600                                             VALUE +1.                    
001700     05  FILLER                  PIC X(10).                               
001800*                                                                         
001900 01  WS-CURRENT-DATE-DATA.                                                
002000     05  WS-CURRENT-DATE-DETAIL.                                          
002100         10  WS-CURRENT-YEAR     PIC 9(04).                               
002200         10  WS-CURRENT-MONTH    PIC 9(02).                               
002300         10  WS-CURRENT-DAY      PIC 9(02).                               
002400     05  WS-CURRENT-TIME-DETAIL  PIC 9(08).                               
002500     05  WS-CURRENT-OFFSET       PIC X(05).                               
002600     05  FILLER                  PIC X(02).                               
002700*                                                                         
002800*   THE RUN DATE IS CAPTURED ONCE AT PROGRAM START AND REDEFINED          
002900*   INTO ITS Y/M/D PIECES FOR THE PREDICTED-HARVEST-DATE MATH AND         
003000*   FOR THE REPORT HEADING LINES.                                         
003100 01  WS-RUN-DATE-FIELDS.                                                  
003200     05  WS-RUN-DATE             PIC 9(08).                               
003300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                         
003400         10  WS-RUN-YEAR         PIC 9(04).                               
003500         10  WS-RUN-MONTH        PIC 9(02).                               
003600         10  WS-RUN-DAY          PIC 9(02).                               
003700     05  WS-RUN-DAY-COUNT        PIC S9(07) USAGE IS COMP.                
003800     05  FILLER                  PIC X(04).                               
