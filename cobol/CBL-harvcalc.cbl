000100*=================================================================        
000200* PROGRAM NAME:    HARVCALC                                               
000300* ORIGINAL AUTHOR: E. ACKERMAN                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/18/94 E.ACKERMAN     WRITTEN AS THE STAND-ALONE PREDICTION           
000900*                         ENGINE CALLED BY HARVMAIN (GH-101).             
001000* 09/02/95 E.ACKERMAN     ADD SOIL MOISTURE TERM TO THE IMPACT            
001100*                         FORMULA - GREENHOUSE 3 DRIP LINES NOW           
001200*                         REPORT MOISTURE ALONGSIDE TEMP/HUMID.           
001300* 07/11/98 R.MELENDEZ     ADD TREND-MULTIPLIER LOGIC AGAINST THE          
001400*                         168-READING ROLLING AVERAGE (GH-108).           
001500* 03/30/99 R.MELENDEZ     Y2K - WIDEN PLANTING/RUN DATE FIELDS TO         
001600*                         4-DIGIT YEAR THROUGHOUT THE CALENDAR            
001700*                         ARITHMETIC PARAGRAPHS.                          
001800* 01/14/02 J.OKONKWO      ADD FALLBACK PATH FOR WHEN HARVMAIN             
001900*                         CANNOT READ THE ENVIRONMENT HISTORY             
002000*                         FILE (GH-142) - PLANTING DATE PLUS              
002100*                         VARIETY BASE DAYS, NO MULTIPLIER.               
002200*=================================================================        
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.  HARVCALC.                                                   
002500 AUTHOR. E. ACKERMAN.                                                     
002600 INSTALLATION.  MORONS, LOSERS AND BIMBOES.                               
002700 DATE-WRITTEN.  04/18/94.                                                 
002800 DATE-COMPILED.                                                           
002900 SECURITY. NON-CONFIDENTIAL.                                              
003000*=================================================================        
003100 ENVIRONMENT DIVISION.                                                    
003200*-----------------------------------------------------------------        
003300 CONFIGURATION SECTION.                                                   
003400*-----------------------------------------------------------------        
003500 SOURCE-COMPUTER. IBM-3096.                                               
003600 OBJECT-COMPUTER. IBM-3096.                                               
003700*=================================================================        
003800 DATA DIVISION.                                                           
003900*-----------------------------------------------------------------        
004000 WORKING-STORAGE SECTION.                                                 
004100*-----------------------------------------------------------------        
004200 77  WS-VARIETY-UC               PIC X(20).                               
004300 77  WS-TALLY                    PIC S9(03) USAGE IS COMP.                
004400*                                                                         
004500 01  WS-CALC-READING.                                                     
004600     05  WS-CALC-T               PIC S9(3)V99.                            
004700     05  WS-CALC-H               PIC 9(3)V99.                             
004800     05  WS-CALC-S               PIC 9(3)V99.                             
004900     05  FILLER                  PIC X(04).                               
005000*                                                                         
005100 01  WS-IMPACT-FIELDS.                                                    
005200     05  WS-TEMP-IMPACT          PIC S9(2)V9999.                          
005300     05  WS-HUMID-IMPACT         PIC S9(2)V9999.                          
005400     05  WS-SOIL-IMPACT          PIC S9(2)V9999.                          
005500     05  WS-COMBINED-MULT        PIC 9V9999.                              
005600     05  WS-D-TEMP               PIC S9(3)V99.                            
005700     05  WS-D-HUMID              PIC S9(3)V99.                            
005800     05  WS-D-SOIL               PIC S9(3)V99.                            
005900     05  FILLER                  PIC X(04).                               
006000*                                                                         
006100 01  WS-DAYS-FIELDS.                                                      
006200     05  WS-ADJUSTED-DAYS-RAW    PIC 9(03).                               
006300     05  WS-ADD-DAYS             PIC S9(05) USAGE IS COMP.                
006400     05  FILLER                  PIC X(04).                               
006500*                                                                         
006600*   CALENDAR WORK AREA - USED BY THE DATE-ADD AND DATE-DIFFERENCE         
006700*   PARAGRAPHS BELOW.  WS-CALC-YEAR/MONTH/DAY IS THE "CURSOR"             
006800*   DATE THE DATE-ADD LOGIC WALKS FORWARD MONTH BY MONTH.                 
006900 01  WS-CALENDAR-CURSOR.                                                  
007000     05  WS-CALC-YEAR            PIC 9(04).                               
007100     05  WS-CALC-MONTH           PIC S9(02) USAGE IS COMP.                
007200     05  WS-CALC-DAY             PIC S9(03) USAGE IS COMP.                
007300     05  FILLER                  PIC X(04).                               
007400*                                                                         
007500 01  WS-LEAP-FIELDS.                                                      
007600     05  WS-LEAP-SW              PIC X(01).                               
007700         88  LEAP-YEAR                    VALUE 'Y'.                      
007800         88  NOT-LEAP-YEAR                VALUE 'N'.                      
007900     05  WS-Y1                   PIC S9(05) USAGE IS COMP.                
008000     05  WS-LEAP4                PIC S9(05) USAGE IS COMP.                
008100     05  WS-LEAP100              PIC S9(05) USAGE IS COMP.                
008200     05  WS-LEAP400              PIC S9(05) USAGE IS COMP.                
008300     05  WS-DAYS-IN-MONTH        PIC S9(03) USAGE IS COMP.                
008400     05  FILLER                  PIC X(04).                               
008500*                                                                         
008600*   DAYS-IN-MONTH/CUM-DAYS TABLES MOVED TO COPYLIB CALDATA SO             
008700*   SENSAGG DIDN'T HAVE TO CARRY ITS OWN COPY (GH-114, RM).               
008800     COPY CALDATA.                                                        
008900*                                                                         
009000 01  WS-ORDINAL-FIELDS.                                                   
009100     05  WS-ORDINAL-1            PIC S9(07) USAGE IS COMP.                
009200     05  WS-ORDINAL-2            PIC S9(07) USAGE IS COMP.                
009300     05  FILLER                  PIC X(04).                               
009400*-----------------------------------------------------------------        
009500 LINKAGE SECTION.                                                         
009600 COPY HARVLINK.                                                           
009700*=================================================================        
009800 PROCEDURE DIVISION USING HL-CONTROL-FIELDS, HL-CURRENT-READING,          
009900     HL-TREND-READING, HL-PLANT-FIELDS, HL-RESULT-FIELDS.                 
010000*-----------------------------------------------------------------        
010100 0000-MAIN-CALC.                                                          
010200*-----------------------------------------------------------------        
010300     PERFORM 1000-DETERMINE-BASE-DAYS THRU 1000-EXIT.                     
010400     IF HL-ENV-NOT-READABLE                                               
010500         PERFORM 5000-FALLBACK-CALC THRU 5000-EXIT                        
010600     ELSE                                                                 
010700         PERFORM 2000-COMPUTE-ENV-MULTIPLIER THRU 2000-EXIT               
010800         PERFORM 3000-COMPUTE-TREND-MULTIPLIER THRU 3000-EXIT             
010900         PERFORM 4000-COMBINE-AND-BOUND THRU 4000-EXIT                    
011000         SET HL-CALC-OK TO TRUE                                           
011100     END-IF.                                                              
011200     GOBACK.                                                              
011300*-----------------------------------------------------------------        
011400* 1000-DETERMINE-BASE-DAYS                                                
011500* CASE-INSENSITIVE SUBSTRING MATCH ON VARIETY, FIRST MATCH WINS.          
011600* UNMATCHED (INCLUDING BLANK) FALLS THROUGH TO THE 75-DAY DEFAULT.        
011700*-----------------------------------------------------------------        
011800 1000-DETERMINE-BASE-DAYS.                                                
011900     MOVE FUNCTION UPPER-CASE(HL-VARIETY) TO WS-VARIETY-UC.               
012000     MOVE 75 TO HL-BASE-DAYS.                                             
012100     MOVE ZERO TO WS-TALLY.                                               
012200     INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "CHERRY".            
012300     IF WS-TALLY > ZERO                                                   
012400         MOVE 65 TO HL-BASE-DAYS                                          
012500         GO TO 1000-EXIT                                                  
012600     END-IF.                                                              
012700     MOVE ZERO TO WS-TALLY.                                               
012800     INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "BEEF".              
012900     IF WS-TALLY = ZERO                                                   
013000         INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "LARGE"          
013100     END-IF.                                                              
013200     IF WS-TALLY > ZERO                                                   
013300         MOVE 85 TO HL-BASE-DAYS                                          
013400         GO TO 1000-EXIT                                                  
013500     END-IF.                                                              
013600     MOVE ZERO TO WS-TALLY.                                               
013700     INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "ROMA".              
013800     IF WS-TALLY = ZERO                                                   
013900         INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "PASTE"          
014000     END-IF.                                                              
014100     IF WS-TALLY > ZERO                                                   
014200         MOVE 75 TO HL-BASE-DAYS                                          
014300         GO TO 1000-EXIT                                                  
014400     END-IF.                                                              
014500     MOVE ZERO TO WS-TALLY.                                               
014600     INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "EARLY".             
014700     IF WS-TALLY > ZERO                                                   
014800         MOVE 60 TO HL-BASE-DAYS                                          
014900         GO TO 1000-EXIT                                                  
015000     END-IF.                                                              
015100     MOVE ZERO TO WS-TALLY.                                               
015200     INSPECT WS-VARIETY-UC TALLYING WS-TALLY FOR ALL "LATE".              
015300     IF WS-TALLY > ZERO                                                   
015400         MOVE 90 TO HL-BASE-DAYS.                                         
015500 1000-EXIT.                                                               
015600     EXIT.                                                                
015700*-----------------------------------------------------------------        
015800* 2000-COMPUTE-ENV-MULTIPLIER                                             
015900* USES THE CURRENT READING WHEN ONE EXISTS, ELSE THE OPTIMAL              
016000* DEFAULTS (25.00 / 60.00 / 40.00) SUPPLIED BY HARVMAIN.                  
016100*-----------------------------------------------------------------        
016200 2000-COMPUTE-ENV-MULTIPLIER.                                             
016300     IF HL-CUR-EXISTS                                                     
016400         MOVE HL-CUR-TEMP     TO WS-CALC-T                                
016500         MOVE HL-CUR-HUMIDITY TO WS-CALC-H                                
016600         MOVE HL-CUR-SOIL     TO WS-CALC-S                                
016700     ELSE                                                                 
016800         MOVE 25.00 TO WS-CALC-T                                          
016900         MOVE 60.00 TO WS-CALC-H                                          
017000         MOVE 40.00 TO WS-CALC-S                                          
017100     END-IF.                                                              
017200     PERFORM 2500-CALC-COMBINED-MULT THRU 2500-EXIT.                      
017300     MOVE WS-COMBINED-MULT TO HL-ENV-MULT.                                
017400 2000-EXIT.                                                               
017500     EXIT.                                                                
017600*-----------------------------------------------------------------        
017700* 3000-COMPUTE-TREND-MULTIPLIER                                           
017800* TREND MULTIPLIER IS 1.0000 WHEN HARVMAIN FOUND NO VALID                 
017900* HISTORICAL RECORDS, ELSE THE SAME FORMULA APPLIED TO THE                
018000* 168-READING ROLLING AVERAGE.                                            
018100*-----------------------------------------------------------------        
018200 3000-COMPUTE-TREND-MULTIPLIER.                                           
018300     IF HL-TREND-COUNT-R = ZERO                                           
018400         MOVE 1.0000 TO HL-TREND-MULT                                     
018500     ELSE                                                                 
018600         MOVE HL-TREND-TEMP-AVG     TO WS-CALC-T                          
018700         MOVE HL-TREND-HUMIDITY-AVG TO WS-CALC-H                          
018800         MOVE HL-TREND-SOIL-AVG     TO WS-CALC-S                          
018900         PERFORM 2500-CALC-COMBINED-MULT THRU 2500-EXIT                   
019000         MOVE WS-COMBINED-MULT TO HL-TREND-MULT                           
019100     END-IF.                                                              
019200 3000-EXIT.                                                               
019300     EXIT.                                                                
019400*-----------------------------------------------------------------        
019500* 2500-CALC-COMBINED-MULT                                                 
019600* COMBINES THE THREE PER-PARAMETER IMPACTS BY THEIR FIXED                 
019700* WEIGHTS (TEMP 0.4, HUMIDITY 0.3, SOIL MOISTURE 0.3).  SHARED BY         
019800* BOTH THE CURRENT-READING AND TREND-AVERAGE CALCULATIONS.                
019900*-----------------------------------------------------------------        
020000 2500-CALC-COMBINED-MULT.                                                 
020100     PERFORM 2510-TEMP-IMPACT THRU 2510-EXIT.                             
020200     PERFORM 2520-HUMID-IMPACT THRU 2520-EXIT.                            
020300     PERFORM 2530-SOIL-IMPACT THRU 2530-EXIT.                             
020400     COMPUTE WS-COMBINED-MULT ROUNDED =                                   
020500         WS-TEMP-IMPACT  * 0.4 +                                          
020600         WS-HUMID-IMPACT * 0.3 +                                          
020700         WS-SOIL-IMPACT  * 0.3.                                           
020800 2500-EXIT.                                                               
020900     EXIT.                                                                
021000*-----------------------------------------------------------------        
021100* 2510-TEMP-IMPACT  (THRESHOLDS 15/35, OPTIMAL 25)                        
021200*-----------------------------------------------------------------        
021300 2510-TEMP-IMPACT.                                                        
021400     EVALUATE TRUE                                                        
021500         WHEN WS-CALC-T < 15                                              
021600             COMPUTE WS-TEMP-IMPACT ROUNDED =                             
021700                 1 + (15 - WS-CALC-T) * 0.05                              
021800         WHEN WS-CALC-T > 35                                              
021900             COMPUTE WS-TEMP-IMPACT ROUNDED =                             
022000                 1 + (WS-CALC-T - 35) * 0.03                              
022100         WHEN OTHER                                                       
022200             COMPUTE WS-D-TEMP = WS-CALC-T - 25                           
022300             IF WS-D-TEMP < 0                                             
022400                 COMPUTE WS-D-TEMP = WS-D-TEMP * -1                       
022500             END-IF                                                       
022600             EVALUATE TRUE                                                
022700                 WHEN WS-D-TEMP <= 2                                      
022800                     MOVE 0.90 TO WS-TEMP-IMPACT                          
022900                 WHEN WS-D-TEMP <= 5                                      
023000                     MOVE 0.95 TO WS-TEMP-IMPACT                          
023100                 WHEN OTHER                                               
023200                     COMPUTE WS-TEMP-IMPACT ROUNDED =                     
023300                         1 + WS-D-TEMP * 0.01                             
023400             END-EVALUATE                                                 
023500     END-EVALUATE.                                                        
023600 2510-EXIT.                                                               
023700     EXIT.                                                                
023800*-----------------------------------------------------------------        
023900* 2520-HUMID-IMPACT  (THRESHOLDS 30/90, OPTIMAL 60)                       
024000*-----------------------------------------------------------------        
024100 2520-HUMID-IMPACT.                                                       
024200     EVALUATE TRUE                                                        
024300         WHEN WS-CALC-H < 30                                              
024400             COMPUTE WS-HUMID-IMPACT ROUNDED =                            
024500                 1 + (30 - WS-CALC-H) * 0.02                              
024600         WHEN WS-CALC-H > 90                                              
024700             COMPUTE WS-HUMID-IMPACT ROUNDED =                            
024800                 1 + (WS-CALC-H - 90) * 0.02                              
024900         WHEN OTHER                                                       
025000             COMPUTE WS-D-HUMID = WS-CALC-H - 60                          
025100             IF WS-D-HUMID < 0                                            
025200                 COMPUTE WS-D-HUMID = WS-D-HUMID * -1                     
025300             END-IF                                                       
025400             EVALUATE TRUE                                                
025500                 WHEN WS-D-HUMID <= 5                                     
025600                     MOVE 0.95 TO WS-HUMID-IMPACT                         
025700                 WHEN WS-D-HUMID <= 15                                    
025800                     MOVE 1.00 TO WS-HUMID-IMPACT                         
025900                 WHEN OTHER                                               
026000                     COMPUTE WS-HUMID-IMPACT ROUNDED =                    
026100                         1 + WS-D-HUMID * 0.005                           
026200             END-EVALUATE                                                 
026300     END-EVALUATE.                                                        
026400 2520-EXIT.                                                               
026500     EXIT.                                                                
026600*-----------------------------------------------------------------        
026700* 2530-SOIL-IMPACT  (THRESHOLDS 20/80, OPTIMAL 40)                        
026800*-----------------------------------------------------------------        
026900 2530-SOIL-IMPACT.                                                        
027000     EVALUATE TRUE                                                        
027100         WHEN WS-CALC-S < 20                                              
027200             COMPUTE WS-SOIL-IMPACT ROUNDED =                             
027300                 1 + (20 - WS-CALC-S) * 0.03                              
027400         WHEN WS-CALC-S > 80                                              
027500             COMPUTE WS-SOIL-IMPACT ROUNDED =                             
027600                 1 + (WS-CALC-S - 80) * 0.025                             
027700         WHEN OTHER                                                       
027800             COMPUTE WS-D-SOIL = WS-CALC-S - 40                           
027900             IF WS-D-SOIL < 0                                             
028000                 COMPUTE WS-D-SOIL = WS-D-SOIL * -1                       
028100             END-IF                                                       
028200             EVALUATE TRUE                                                
028300                 WHEN WS-D-SOIL <= 5                                      
028400                     MOVE 0.92 TO WS-SOIL-IMPACT                          
028500                 WHEN WS-D-SOIL <= 10                                     
028600                     MOVE 0.97 TO WS-SOIL-IMPACT                          
028700                 WHEN OTHER                                               
028800                     COMPUTE WS-SOIL-IMPACT ROUNDED =                     
028900                         1 + WS-D-SOIL * 0.008                            
029000             END-EVALUATE                                                 
029100     END-EVALUATE.                                                        
029200 2530-EXIT.                                                               
029300     EXIT.                                                                
029400*-----------------------------------------------------------------        
029500* 4000-COMBINE-AND-BOUND                                                  
029600* FINAL = ENV * 0.7 + TREND * 0.3, ROUNDED TO 4 DECIMALS.                 
029700* ADJUSTED DAYS = ROUND(BASE * FINAL), CLAMPED TO 30-120, THEN            
029800* WALKED FORWARD FROM THE PLANTING DATE TO GET THE PREDICTED              
029900* HARVEST DATE, THEN COMPARED AGAINST THE RUN DATE.                       
030000*-----------------------------------------------------------------        
030100 4000-COMBINE-AND-BOUND.                                                  
030200     COMPUTE HL-FINAL-MULT ROUNDED =                                      
030300         HL-ENV-MULT * 0.7 + HL-TREND-MULT * 0.3.                         
030400     COMPUTE WS-ADJUSTED-DAYS-RAW ROUNDED =                               
030500         HL-BASE-DAYS * HL-FINAL-MULT.                                    
030600     EVALUATE TRUE                                                        
030700         WHEN WS-ADJUSTED-DAYS-RAW < 30                                   
030800             MOVE 30 TO HL-ADJUSTED-DAYS                                  
030900         WHEN WS-ADJUSTED-DAYS-RAW > 120                                  
031000             MOVE 120 TO HL-ADJUSTED-DAYS                                 
031100         WHEN OTHER                                                       
031200             MOVE WS-ADJUSTED-DAYS-RAW TO HL-ADJUSTED-DAYS                
031300     END-EVALUATE.                                                        
031400     MOVE HL-PLANTING-DATE(1:4) TO WS-CALC-YEAR.                          
031500     MOVE HL-PLANTING-DATE(5:2) TO WS-CALC-MONTH.                         
031600     MOVE HL-PLANTING-DATE(7:2) TO WS-CALC-DAY.                           
031700     MOVE HL-ADJUSTED-DAYS TO WS-ADD-DAYS.                                
031800     PERFORM 4200-ADD-DAYS-TO-DATE THRU 4200-EXIT.                        
031900     MOVE WS-CALC-YEAR  TO HL-PH-YEAR.                                    
032000     MOVE WS-CALC-MONTH TO HL-PH-MONTH.                                   
032100     MOVE WS-CALC-DAY   TO HL-PH-DAY.                                     
032200     PERFORM 4100-CALC-ORDINAL THRU 4100-EXIT.                            
032300     MOVE WS-ORDINAL-1 TO WS-ORDINAL-2.                                   
032400     MOVE HL-RUN-DATE(1:4) TO WS-CALC-YEAR.                               
032500     MOVE HL-RUN-DATE(5:2) TO WS-CALC-MONTH.                              
032600     MOVE HL-RUN-DATE(7:2) TO WS-CALC-DAY.                                
032700     PERFORM 4100-CALC-ORDINAL THRU 4100-EXIT.                            
032800     COMPUTE HL-DAYS-TO-HARVEST = WS-ORDINAL-2 - WS-ORDINAL-1.            
032900 4000-EXIT.                                                               
033000     EXIT.                                                                
033100*-----------------------------------------------------------------        
033200* 4050-CHECK-LEAP-YEAR  (WS-CALC-YEAR IN, WS-LEAP-SW OUT)                 
033300*-----------------------------------------------------------------        
033400 4050-CHECK-LEAP-YEAR.                                                    
033500     DIVIDE WS-CALC-YEAR BY 4   GIVING WS-Y1 REMAINDER WS-LEAP4.          
033600     DIVIDE WS-CALC-YEAR BY 100 GIVING WS-Y1 REMAINDER WS-LEAP100.        
033700     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-Y1 REMAINDER WS-LEAP400.        
033800     IF WS-LEAP4 = 0 AND (WS-LEAP100 NOT = 0 OR WS-LEAP400 = 0)           
033900         SET LEAP-YEAR TO TRUE                                            
034000     ELSE                                                                 
034100         SET NOT-LEAP-YEAR TO TRUE                                        
034200     END-IF.                                                              
034300 4050-EXIT.                                                               
034400     EXIT.                                                                
034500*-----------------------------------------------------------------        
034600* 4060-SET-DAYS-IN-MONTH  (WS-CALC-MONTH/YEAR IN, WS-DAYS-IN-             
034700* MONTH OUT)                                                              
034800*-----------------------------------------------------------------        
034900 4060-SET-DAYS-IN-MONTH.                                                  
035000     PERFORM 4050-CHECK-LEAP-YEAR THRU 4050-EXIT.                         
035100     MOVE DAYS-IN-MONTH (WS-CALC-MONTH) TO WS-DAYS-IN-MONTH.              
035200     IF WS-CALC-MONTH = 2 AND LEAP-YEAR                                   
035300         ADD 1 TO WS-DAYS-IN-MONTH                                        
035400     END-IF.                                                              
035500 4060-EXIT.                                                               
035600     EXIT.                                                                
035700*-----------------------------------------------------------------        
035800* 4200-ADD-DAYS-TO-DATE                                                   
035900* ADDS WS-ADD-DAYS TO THE WS-CALENDAR-CURSOR DATE IN PLACE,               
036000* CARRYING MONTH AND YEAR AS NEEDED.  BOUNDED BY THE 30-120               
036100* ADJUSTED-DAYS RANGE SO THE CARRY LOOP RUNS AT MOST A FEW TIMES.         
036200*-----------------------------------------------------------------        
036300 4200-ADD-DAYS-TO-DATE.                                                   
036400     ADD WS-ADD-DAYS TO WS-CALC-DAY.                                      
036500     PERFORM 4060-SET-DAYS-IN-MONTH THRU 4060-EXIT.                       
036600     PERFORM 4210-CARRY-ONE-MONTH THRU 4210-EXIT                          
036700         UNTIL WS-CALC-DAY NOT > WS-DAYS-IN-MONTH.                        
036800 4200-EXIT.                                                               
036900     EXIT.                                                                
037000*-----------------------------------------------------------------        
037100 4210-CARRY-ONE-MONTH.                                                    
037200     SUBTRACT WS-DAYS-IN-MONTH FROM WS-CALC-DAY.                          
037300     ADD 1 TO WS-CALC-MONTH.                                              
037400     IF WS-CALC-MONTH > 12                                                
037500         MOVE 1 TO WS-CALC-MONTH                                          
037600         ADD 1 TO WS-CALC-YEAR                                            
037700     END-IF.                                                              
037800     PERFORM 4060-SET-DAYS-IN-MONTH THRU 4060-EXIT.                       
037900 4210-EXIT.                                                               
038000     EXIT.                                                                
038100*-----------------------------------------------------------------        
038200* 4100-CALC-ORDINAL                                                       
038300* ABSOLUTE DAY NUMBER FOR WS-CALC-YEAR/MONTH/DAY, GREGORIAN,              
038400* INTO WS-ORDINAL-1.  USED TWICE BY 4000 TO GET A LEAP-YEAR-SAFE          
038500* DIFFERENCE BETWEEN THE PREDICTED AND RUN DATES.                         
038600*-----------------------------------------------------------------        
038700 4100-CALC-ORDINAL.                                                       
038800     PERFORM 4050-CHECK-LEAP-YEAR THRU 4050-EXIT.                         
038900     COMPUTE WS-Y1 = WS-CALC-YEAR - 1.                                    
039000     DIVIDE WS-Y1 BY 4   GIVING WS-LEAP4.                                 
039100     DIVIDE WS-Y1 BY 100 GIVING WS-LEAP100.                               
039200     DIVIDE WS-Y1 BY 400 GIVING WS-LEAP400.                               
039300     COMPUTE WS-ORDINAL-1 =                                               
039400         365 * WS-Y1 + WS-LEAP4 - WS-LEAP100 + WS-LEAP400                 
039500         + CUM-DAYS (WS-CALC-MONTH) + WS-CALC-DAY.                        
039600     IF LEAP-YEAR AND WS-CALC-MONTH > 2                                   
039700         ADD 1 TO WS-ORDINAL-1                                            
039800     END-IF.                                                              
039900 4100-EXIT.                                                               
040000     EXIT.                                                                
040100*-----------------------------------------------------------------        
040200* 5000-FALLBACK-CALC                                                      
040300* ENVIRONMENT HISTORY COULD NOT BE READ - PREDICTED HARVEST DATE          
040400* IS PLANTING DATE PLUS THE VARIETY'S BASE DAYS, UNCLAMPED, WITH          
040500* NO MULTIPLIER APPLIED.                                                  
040600*-----------------------------------------------------------------        
040700 5000-FALLBACK-CALC.                                                      
040800     MOVE 0.0000 TO HL-ENV-MULT HL-TREND-MULT HL-FINAL-MULT.              
040900     MOVE HL-BASE-DAYS TO HL-ADJUSTED-DAYS.                               
041000     MOVE HL-PLANTING-DATE(1:4) TO WS-CALC-YEAR.                          
041100     MOVE HL-PLANTING-DATE(5:2) TO WS-CALC-MONTH.                         
041200     MOVE HL-PLANTING-DATE(7:2) TO WS-CALC-DAY.                           
041300     MOVE HL-BASE-DAYS TO WS-ADD-DAYS.                                    
041400     PERFORM 4200-ADD-DAYS-TO-DATE THRU 4200-EXIT.                        
041500     MOVE WS-CALC-YEAR  TO HL-PH-YEAR.                                    
041600     MOVE WS-CALC-MONTH TO HL-PH-MONTH.                                   
041700     MOVE WS-CALC-DAY   TO HL-PH-DAY.                                     
041800     PERFORM 4100-CALC-ORDINAL THRU 4100-EXIT.                            
041900     MOVE WS-ORDINAL-1 TO WS-ORDINAL-2.                                   
042000     MOVE HL-RUN-DATE(1:4) TO WS-CALC-YEAR.                               
042100     MOVE HL-RUN-DATE(5:2) TO WS-CALC-MONTH.                              
042200     MOVE HL-RUN-DATE(7:2) TO WS-CALC-DAY.                                
042300     PERFORM 4100-CALC-ORDINAL THRU 4100-EXIT.                            
042400     COMPUTE HL-DAYS-TO-HARVEST = WS-ORDINAL-2 - WS-ORDINAL-1.            
042500     SET HL-CALC-FALLBACK TO TRUE.                                        
042600 5000-EXIT.                                                               
042700     EXIT.                                                                
