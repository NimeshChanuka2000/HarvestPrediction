000100*   COPYLIB  PLANTREC                                                     
000200*   TOMATO PLANT MASTER RECORD - GREENHOUSE 3 CROP SYSTEM.                
000300*   ONE ENTRY PER PLANT UNDER CULTIVATION.  RECORD IS 74 BYTES,           
000400*   LINE SEQUENTIAL, PLANT-ID UNIQUE, ANY ORDER ON INPUT.                 
000500*   04/18/94 E.ACKERMAN  ORIGINAL LAYOUT.                                 
000600*   11/09/97 R.MELENDEZ  ADD PR-PLANTING-DATE-PARTS REDEFINES SO          
000700*                        HARVCALC CAN DO CALENDAR MATH WITHOUT            
000800*                        UNSTRINGING THE DATE EVERY TIME.                 
000900 01  PLANT-RECORD.                                                        
001000     05  PR-PLANT-ID             PIC X(10).                               
001100     05  PR-PLANT-NAME           PIC X(20).                               
001200     05  PR-VARIETY              PIC X(20).                               
001300     05  PR-PLANTING-DATE        PIC 9(08).                               
001400     05  PR-PLANTING-DATE-PARTS REDEFINES PR-PLANTING-DATE.               
001500         10  PR-PLANT-YEAR       PIC 9(04).                               
001600         10  PR-PLANT-MONTH      PIC 9(02).                               
001700         10  PR-PLANT-DAY        PIC 9(02).                               
001800     05  PR-PRED-HARVEST-DATE    PIC 9(08).                               
001900     05  PR-PRED-HARVEST-PARTS REDEFINES PR-PRED-HARVEST-DATE.            
002000         10  PR-HARVEST-YEAR     PIC 9(04).                               
002100         10  PR-HARVEST-MONTH    PIC 9(02).                               
002200         10  PR-HARVEST-DAY      PIC 9(02).                               
002300     05  PR-LAST-UPDATED         PIC 9(08).                               
